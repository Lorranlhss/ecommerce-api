000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  ORDPROC1                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  R. P. Kowalski                                        00000700
000800*                                                                 00000800
000900* READS THE ORDER-PROCESSING TRANSACTION FILE AND APPLIES EACH    00000900
001000* TRANSACTION AGAINST THE IN-STORAGE PRODUCT, CUSTOMER, ORDER     00001000
001100* AND ORDER-ITEM TABLES -- THEN REWRITES THE FOUR MASTER FILES    00001100
001200* AND PRINTS THE PROCESSING REPORT, THE ORDERS-BY-CUSTOMER        00001200
001300* REPORT AND THE AVAILABLE-PRODUCTS LISTING.                      00001300
001400*                                                                 00001400
001500* A GOOD CASE FOR THE NEW-HIRE WALKTHROUGH -- INDEED.             00001500
001600*                                                                 00001600
001700* TRANSACTION RECORD LAYOUT (SEE COPY TRANREC):                   00001700
001800*     0    1    1    2    2    3    3    4    4    5    5    6    00001800
001900* ....5....0....5....0....5....0....5....0....5....0....5....0..  00001900
002000* TRN-CODE TRN-KEY-1 TRN-KEY-2 TRN-QTY TRN-PRICE TRN-TEXT......   00002000
002100*                                                                 00002100
002200* TRN-TEXT IS A 120-BYTE FREE FIELD.  ON CODES THAT CARRY MORE    00002200
002300* THAN ONE SUB-FIELD THE SUB-FIELDS ARE PACKED VERTICAL-BAR       00002300
002400* DELIMITED, LEFT TO RIGHT, AND UNSTRUNG BY THE PROCESSOR FOR     00002400
002500* THAT CODE.  CODE-BY-CODE MEANING OF THE OPERAND FIELDS --       00002500
002600*                                                                 00002600
002700*   RC  KEY-1 n/a        TEXT FIRST|LAST|EMAIL|PHONE              00002700
002800*   CP  KEY-1 n/a  QTY=STOCK PRICE=PRICE  TEXT NAME|DESC|CATG     00002800
002900*   UP  KEY-1=PROD-ID     QTY=STOCK PRICE=PRICE  TEXT as CP       00002900
003000*   CO  KEY-1=CUST-ID     TEXT STREET|NUM|COMPL|NBHD|CITY|ST|     00003000
003100*                              ZIP|COUNTRY                        00003100
003200*   AI  KEY-1=ORD-ID KEY-2=PROD-ID  QTY=QUANTITY                  00003200
003300*   RI  KEY-1=ORD-ID KEY-2=ITEM-ID                                00003300
003400*   KO  KEY-1=ORD-ID                                              00003400
003500*   CX  KEY-1=ORD-ID                                              00003500
003600*                                                                 00003600
003700*   CHANGE LOG                                                    00003700
003800*   ----------                                                    00003800
003900*   02/11/94  RPK  ORIG-0001  FIRST CUT -- RC/CP/CO CODES ONLY,   00003900
004000*                             NO ORDER ITEMS YET.                 00004000
004100*   03/02/94  RPK  ORIG-0002  ADDED PRODUCT MASTER (CP CODE).     00004100
004200*   03/02/94  RPK  ORIG-0003  ADDED CUSTOMER MASTER (RC CODE).    00004200
004300*   07/14/94  RPK  ORIG-0009  ADDED PROD-CATEGORY EDIT AND THE    00004300
004400*                             AVAILABLE-PRODUCTS LISTING.         00004400
004500*   06/02/95  RPK  ORIG-0014  ADDRESS VALUE OBJECT NOW CHECKS     00004500
004600*                             ALL SEVEN MANDATORY FIELDS, NOT     00004600
004700*                             JUST STREET AND CITY.               00004700
004800*   09/19/95  LDM  ORIG-0022  CUST-PHONE MADE OPTIONAL.           00004800
004900*   01/08/96  RPK  ORIG-0031  ADDED THE ORDER BOOK -- CO, AI,     00004900
005000*                             RI, KO, CX CODES AND THE ORDER      00005000
005100*                             ITEM FILE.  STOCK RESERVATION ON    00005100
005200*                             AI/RETURN ON RI AND CX.             00005200
005300*   02/27/96  LDM  ORIG-0033  ADDED UP (UPDATE PRODUCT) CODE      00005300
005400*                             AND THE PROD-ACTIVE SWITCH.         00005400
005500*   04/30/96  RPK  ORIG-0035  ADDED THE SIX-STATE ORD-STATUS      00005500
005600*                             MACHINE -- CANCELLABLE/FINAL/       00005600
005700*                             MODIFIABLE 88-LEVELS ON ORDRMAST,   00005700
005800*                             TESTED BY EACH 2XX PROCESSOR.       00005800
005900*   11/12/97  LDM  ORIG-0044  WIDENED ORD-TOTAL-AMT/ITM-TOTAL-    00005900
006000*                             PRICE TO S9(9)V99 FOR THE BULK      00006000
006100*                             WHOLESALE CHANNEL.                  00006100
006200*   08/11/97  RPK  ORIG-0041  ADDED PROD-CURRENCY / CURRENCY      00006200
006300*                             GUARD ON MONEY OPERATIONS.          00006300
006400*   11/30/98  JPT  Y2K-0058  WS-RUN-TIMESTAMP AND ALL FOUR        00006400
006500*                             CREATED/UPDATED STAMPS WIDENED TO   00006500
006600*                             14-DIGIT CCYYMMDDHHMMSS.  CENTURY   00006600
006700*                             WINDOW ADDED IN 045-BUILD-RUN-TS    00006700
006800*                             (YY < 50 = 20YY, ELSE 19YY) SO      00006800
006900*                             THE JOB SURVIVES THE ROLLOVER.      00006900
007000*   02/14/99  RPK  ORIG-0061  CUST-EMAIL WIDENED, EMAIL FORMAT    00007000
007100*                             EDIT REWRITTEN WITH THE SPECIAL-    00007100
007200*                             NAMES CLASS TESTS (300/302/304).    00007200
007300*   06/19/00  LDM  ORIG-0053  ADDED ORD-ITEM-COUNT FAST PATH TO   00007300
007400*                             THE CONFIRM-ORDER EDIT.             00007400
007500*   04/22/01  LDM  ORIG-0048  ORDERS-BY-CUSTOMER REPORT ADDED     00007500
007600*                             (860) ALONGSIDE THE TRAN STATS.     00007600
007700*   09/03/01  RPK  ORIG-0066  UPSI-0 SWITCH ADDS A WAY TO SKIP    00007700
007800*                             THE AVAILABLE-PRODUCTS LISTING ON   00007800
007900*                             THE NIGHTLY RUN WHEN OPERATIONS     00007900
008000*                             ONLY WANTS THE TRAN STATS.          00008000
008100*   01/15/02  LDM  ORIG-0071  ADDED THE GRAND TOTAL LINE AT THE   00008100
008200*                             BOTTOM OF THE ORDERS-BY-CUSTOMER    00008200
008300*                             REPORT (860) -- AUDIT WANTED A      00008300
008400*                             SINGLE FIGURE TO TIE BACK TO THE    00008400
008500*                             MASTER FILE WITHOUT ADDING UP EVERY 00008500
008600*                             CUSTOMER SUBTOTAL BY HAND.          00008600
008700*   06/18/02  JPT  ORIG-0072  CLOSED THREE GAPS TURNED UP BY THE  00008700
008800*                             EXTERNAL REVIEW -- RC NOW FOLDS     00008800
008900*                             E-MAIL TO LOWER CASE BEFORE THE     00008900
009000*                             UNIQUENESS CHECK AND THE STORE, CP  00009000
009100*                             REQUIRES DESCRIPTION AND CATEGORY   00009100
009200*                             AND REJECTS A DUPLICATE NAME (UP    00009200
009300*                             CHECKS THE SAME, EXCLUDING ITSELF), 00009300
009400*                             AND AI REJECTS A SECOND LINE FOR A  00009400
009500*                             PRODUCT ALREADY ON THE ORDER.       00009500
009600*   07/09/02  JPT  ORIG-0073  850 NOW PRINTS A TOTAL LINE ACROSS  00009600
009700*                             ALL EIGHT CODES -- OPERATIONS WAS   00009700
009800*                             HAND-ADDING THE EIGHT REQUESTED     00009800
009900*                             COLUMNS EVERY MORNING TO GET A RUN  00009900
010000*                             TOTAL.                              00010000
010100*   02/11/03  RPK  ORIG-0074  MOVED THE BINARY-SEARCH LOW/HIGH/   00010100
010200*                             MID/SHIFT SUBSCRIPTS OUT OF THE     00010200
010300*                             WS-SEARCH-FIELDS GROUP AND UP TO    00010300
010400*                             STANDALONE 77-LEVELS WITH SUB1/     00010400
010500*                             SUB2 -- AUDIT WANTED THEM WHERE A   00010500
010600*                             PERSON LOOKING FOR A SCRATCH COUNTER00010600
010700*                             WOULD EXPECT ONE, NOT BURIED IN A   00010700
010800*                             RECORD GROUP.                       00010800
010900*   02/11/03  RPK  ORIG-0075  700 WAS FLAGGING A BAD FILE OPEN    00010900
011000*                             BUT FALLING THROUGH INTO 050/100/90000011000
011100*                             ANYWAY.  ADDED 705-FILE-OPEN-ABEND  00011100
011200*                             SO A FAILED OPEN STOPS THE RUN COLD 00011200
011300*                             INSTEAD OF WRITING MASTERS OFF OF   00011300
011400*                             TABLES THAT WERE NEVER LOADED.      00011400
011500****************************************************************  00011500
011600
011700 IDENTIFICATION DIVISION.                                         00011700
011800 PROGRAM-ID.    ORDPROC1.                                         00011800
011900 AUTHOR.        R P KOWALSKI.                                     00011900
012000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00012000
012100 DATE-WRITTEN.  02/11/94.                                         00012100
012200 DATE-COMPILED.                                                   00012200
012300 SECURITY.      NON-CONFIDENTIAL.                                 00012300
012400
012500 ENVIRONMENT DIVISION.                                            00012500
012600 CONFIGURATION SECTION.                                           00012600
012700 SOURCE-COMPUTER. IBM-370.                                        00012700
012800 OBJECT-COMPUTER. IBM-370.                                        00012800
012900 SPECIAL-NAMES.                                                   00012900
013000     C01 IS TOP-OF-FORM                                           00013000
013100     CLASS EMAIL-LOCAL-CLASS  IS "A" THRU "Z" "a" THRU "z"        00013100
013200                                  "0" THRU "9" "." "_" "%"        00013200
013300                                  "+" "-"                         00013300
013400     CLASS EMAIL-DOMAIN-CLASS IS "A" THRU "Z" "a" THRU "z"        00013400
013500                                  "0" THRU "9" "." "-"            00013500
013600     CLASS ALPHA-ONLY-CLASS   IS "A" THRU "Z" "a" THRU "z"        00013600
013700     UPSI-0 ON STATUS IS AVAIL-RPT-SUPPRESSED                     00013700
013800            OFF STATUS IS AVAIL-RPT-WANTED.                       00013800
013900
014000 INPUT-OUTPUT SECTION.                                            00014000
014100 FILE-CONTROL.                                                    00014100
014200     SELECT PRODUCT-MASTER-IN  ASSIGN TO PRODMSTI                 00014200
014300         ORGANIZATION IS LINE SEQUENTIAL                          00014300
014400         FILE STATUS  IS WS-PRODIN-STATUS.                        00014400
014500
014600     SELECT PRODUCT-MASTER-OUT ASSIGN TO PRODMSTO                 00014600
014700         ORGANIZATION IS LINE SEQUENTIAL                          00014700
014800         FILE STATUS  IS WS-PRODOUT-STATUS.                       00014800
014900
015000     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTMSTI                00015000
015100         ORGANIZATION IS LINE SEQUENTIAL                          00015100
015200         FILE STATUS  IS WS-CUSTIN-STATUS.                        00015200
015300
015400     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMSTO                00015400
015500         ORGANIZATION IS LINE SEQUENTIAL                          00015500
015600         FILE STATUS  IS WS-CUSTOUT-STATUS.                       00015600
015700
015800     SELECT ORDER-MASTER-IN  ASSIGN TO ORDRMSTI                   00015800
015900         ORGANIZATION IS LINE SEQUENTIAL                          00015900
016000         FILE STATUS  IS WS-ORDRIN-STATUS.                        00016000
016100
016200     SELECT ORDER-MASTER-OUT ASSIGN TO ORDRMSTO                   00016200
016300         ORGANIZATION IS LINE SEQUENTIAL                          00016300
016400         FILE STATUS  IS WS-ORDROUT-STATUS.                       00016400
016500
016600     SELECT ORDER-ITEM-IN  ASSIGN TO ORDITMI                      00016600
016700         ORGANIZATION IS LINE SEQUENTIAL                          00016700
016800         FILE STATUS  IS WS-ITEMIN-STATUS.                        00016800
016900
017000     SELECT ORDER-ITEM-OUT ASSIGN TO ORDITMO                      00017000
017100         ORGANIZATION IS LINE SEQUENTIAL                          00017100
017200         FILE STATUS  IS WS-ITEMOUT-STATUS.                       00017200
017300
017400     SELECT TRANSACTION-IN ASSIGN TO TRANFILE                     00017400
017500         ORGANIZATION IS LINE SEQUENTIAL                          00017500
017600         FILE STATUS  IS WS-TRANFILE-STATUS.                      00017600
017700
017800     SELECT REPORT-OUT ASSIGN TO ORDRRPT                          00017800
017900         ORGANIZATION IS LINE SEQUENTIAL                          00017900
018000         FILE STATUS  IS WS-REPORT-STATUS.                        00018000
018100
018200 DATA DIVISION.                                                   00018200
018300 FILE SECTION.                                                    00018300
018400
018500 FD  PRODUCT-MASTER-IN                                            00018500
018600     RECORDING MODE IS F                                          00018600
018700     LABEL RECORDS ARE STANDARD.                                  00018700
018800 01  PRODIN-REC.                                                  00018800
018900     COPY PRODMAST REPLACING ==01  PROD-MASTER-REC== BY           00018900
019000                              ==05  PRODIN-REC-BODY==.            00019000
019100
019200 FD  PRODUCT-MASTER-OUT                                           00019200
019300     RECORDING MODE IS F                                          00019300
019400     LABEL RECORDS ARE STANDARD.                                  00019400
019500 01  PRODOUT-REC.                                                 00019500
019600     COPY PRODMAST REPLACING ==01  PROD-MASTER-REC== BY           00019600
019700                              ==05  PRODOUT-REC-BODY==.           00019700
019800
019900 FD  CUSTOMER-MASTER-IN                                           00019900
020000     RECORDING MODE IS F                                          00020000
020100     LABEL RECORDS ARE STANDARD.                                  00020100
020200 01  CUSTIN-REC.                                                  00020200
020300     COPY CUSTMAST REPLACING ==01  CUST-MASTER-REC== BY           00020300
020400                              ==05  CUSTIN-REC-BODY==.            00020400
020500
020600 FD  CUSTOMER-MASTER-OUT                                          00020600
020700     RECORDING MODE IS F                                          00020700
020800     LABEL RECORDS ARE STANDARD.                                  00020800
020900 01  CUSTOUT-REC.                                                 00020900
021000     COPY CUSTMAST REPLACING ==01  CUST-MASTER-REC== BY           00021000
021100                              ==05  CUSTOUT-REC-BODY==.           00021100
021200
021300 FD  ORDER-MASTER-IN                                              00021300
021400     RECORDING MODE IS F                                          00021400
021500     LABEL RECORDS ARE STANDARD.                                  00021500
021600 01  ORDRIN-REC.                                                  00021600
021700     COPY ORDRMAST REPLACING ==01  ORD-MASTER-REC== BY            00021700
021800                              ==05  ORDRIN-REC-BODY==.            00021800
021900
022000 FD  ORDER-MASTER-OUT                                             00022000
022100     RECORDING MODE IS F                                          00022100
022200     LABEL RECORDS ARE STANDARD.                                  00022200
022300 01  ORDROUT-REC.                                                 00022300
022400     COPY ORDRMAST REPLACING ==01  ORD-MASTER-REC== BY            00022400
022500                              ==05  ORDROUT-REC-BODY==.           00022500
022600
022700 FD  ORDER-ITEM-IN                                                00022700
022800     RECORDING MODE IS F                                          00022800
022900     LABEL RECORDS ARE STANDARD.                                  00022900
023000 01  ITEMIN-REC.                                                  00023000
023100     COPY ORDRITEM REPLACING ==01  ORDITM-REC== BY                00023100
023200                              ==05  ITEMIN-REC-BODY==.            00023200
023300
023400 FD  ORDER-ITEM-OUT                                               00023400
023500     RECORDING MODE IS F                                          00023500
023600     LABEL RECORDS ARE STANDARD.                                  00023600
023700 01  ITEMOUT-REC.                                                 00023700
023800     COPY ORDRITEM REPLACING ==01  ORDITM-REC== BY                00023800
023900                              ==05  ITEMOUT-REC-BODY==.           00023900
024000
024100 FD  TRANSACTION-IN                                               00024100
024200     RECORDING MODE IS F                                          00024200
024300     LABEL RECORDS ARE STANDARD.                                  00024300
024400 01  TRANSACTION-RECORD.                                          00024400
024500     COPY TRANREC REPLACING ==01  TRAN-REC== BY                   00024500
024600                             ==05  TRANSACTION-RECORD-BODY==.     00024600
024700
024800 FD  REPORT-OUT                                                   00024800
024900     RECORDING MODE IS F                                          00024900
025000     LABEL RECORDS ARE STANDARD.                                  00025000
025100 01  REPORT-RECORD               PIC X(132).                      00025100
025200
025300 WORKING-STORAGE SECTION.                                         00025300
025400****************************************************************  00025400
025500* TABLE-SEARCH SCRATCH SUBSCRIPTS (ORIG-0074) -- STANDALONE       00025500
025600* 77-LEVELS, SAME AS SUB1/SUB2 IN WRKSFINL, SINCE THESE ARE       00025600
025700* REUSED ACROSS EVERY BINARY SEARCH (400/410/420/430) AND DO      00025700
025800* NOT BELONG TO ANY ONE RECORD.                                   00025800
025900****************************************************************  00025900
026000 77  WS-SRCH-LOW               PIC S9(04) COMP.                   00026000
026100 77  WS-SRCH-HIGH              PIC S9(04) COMP.                   00026100
026200 77  WS-SRCH-MID               PIC S9(04) COMP.                   00026200
026300 77  WS-SHIFT-SUB              PIC S9(04) COMP.                   00026300
026400
026500****************************************************************  00026500
026600* FILE STATUS / END-OF-FILE SWITCHES                              00026600
026700****************************************************************  00026700
026800 01  WS-FILE-STATUSES.                                            00026800
026900     05  WS-PRODIN-STATUS          PIC X(02).                     00026900
027000         88  PRODIN-OK                 VALUE '00'.                00027000
027100         88  PRODIN-EOF                 VALUE '10'.               00027100
027200     05  WS-PRODOUT-STATUS         PIC X(02).                     00027200
027300         88  PRODOUT-OK                 VALUE '00'.               00027300
027400     05  WS-CUSTIN-STATUS          PIC X(02).                     00027400
027500         88  CUSTIN-OK                  VALUE '00'.               00027500
027600         88  CUSTIN-EOF                  VALUE '10'.              00027600
027700     05  WS-CUSTOUT-STATUS         PIC X(02).                     00027700
027800         88  CUSTOUT-OK                  VALUE '00'.              00027800
027900     05  WS-ORDRIN-STATUS          PIC X(02).                     00027900
028000         88  ORDRIN-OK                   VALUE '00'.              00028000
028100         88  ORDRIN-EOF                  VALUE '10'.              00028100
028200     05  WS-ORDROUT-STATUS         PIC X(02).                     00028200
028300         88  ORDROUT-OK                  VALUE '00'.              00028300
028400     05  WS-ITEMIN-STATUS          PIC X(02).                     00028400
028500         88  ITEMIN-OK                   VALUE '00'.              00028500
028600         88  ITEMIN-EOF                  VALUE '10'.              00028600
028700     05  WS-ITEMOUT-STATUS         PIC X(02).                     00028700
028800         88  ITEMOUT-OK                  VALUE '00'.              00028800
028900     05  WS-TRANFILE-STATUS        PIC X(02).                     00028900
029000         88  TRANFILE-OK                 VALUE '00'.              00029000
029100         88  TRANFILE-EOF                VALUE '10'.              00029100
029200     05  WS-REPORT-STATUS          PIC X(02).                     00029200
029300         88  REPORT-OK                   VALUE '00'.              00029300
029400     05  FILLER                    PIC X(01) VALUE SPACES.        00029400
029500
029600 01  WS-SWITCHES.                                                 00029600
029700     05  WS-TRAN-EOF-SW            PIC X(01) VALUE 'N'.           00029700
029800         88  WS-TRAN-EOF                VALUE 'Y'.                00029800
029900     05  WS-TRAN-ACCEPT-SW         PIC X(01) VALUE 'N'.           00029900
030000         88  WS-TRAN-ACCEPTED           VALUE 'Y'.                00030000
030100     05  WS-PROD-FOUND-SW          PIC X(01) VALUE 'N'.           00030100
030200         88  WS-PROD-FOUND              VALUE 'Y'.                00030200
030300     05  WS-CUST-FOUND-SW          PIC X(01) VALUE 'N'.           00030300
030400         88  WS-CUST-FOUND              VALUE 'Y'.                00030400
030500     05  WS-ORDR-FOUND-SW          PIC X(01) VALUE 'N'.           00030500
030600         88  WS-ORDR-FOUND              VALUE 'Y'.                00030600
030700     05  WS-ITEM-FOUND-SW          PIC X(01) VALUE 'N'.           00030700
030800         88  WS-ITEM-FOUND              VALUE 'Y'.                00030800
030900     05  WS-EMAIL-UNIQUE-SW        PIC X(01) VALUE 'Y'.           00030900
031000         88  WS-EMAIL-IS-UNIQUE         VALUE 'Y'.                00031000
031100     05  WS-PROD-NAME-UNIQUE-SW    PIC X(01) VALUE 'Y'.           00031100
031200         88  WS-PROD-NAME-IS-UNIQUE     VALUE 'Y'.                00031200
031300     05  WS-ITEM-DUP-SW            PIC X(01) VALUE 'N'.           00031300
031400         88  WS-ITEM-IS-DUP             VALUE 'Y'.                00031400
031500     05  FILLER                    PIC X(01) VALUE SPACES.        00031500
031600
031700****************************************************************  00031700
031800* SYSTEM DATE / TIME AND THE RUN TIMESTAMP (Y2K-0058)             00031800
031900****************************************************************  00031900
032000 01  WS-CURRENT-DATE-FIELDS.                                      00032000
032100     05  WS-CURRENT-DATE.                                         00032100
032200         10  WS-CURR-YY            PIC 9(02).                     00032200
032300         10  WS-CURR-MM            PIC 9(02).                     00032300
032400         10  WS-CURR-DD            PIC 9(02).                     00032400
032500     05  WS-CURRENT-TIME.                                         00032500
032600         10  WS-CURR-HH            PIC 9(02).                     00032600
032700         10  WS-CURR-MN            PIC 9(02).                     00032700
032800         10  WS-CURR-SS            PIC 9(02).                     00032800
032900         10  WS-CURR-HS            PIC 9(02).                     00032900
033000     05  WS-CENTURY                PIC 9(02).                     00033000
033100     05  FILLER                    PIC X(01) VALUE SPACES.        00033100
033200
033300 01  WS-RUN-TIMESTAMP              PIC 9(14) VALUE ZEROES.        00033300
033400 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-TIMESTAMP.               00033400
033500     05  WS-RUN-TS-DATE            PIC 9(08).                     00033500
033600     05  WS-RUN-TS-TIME            PIC 9(06).                     00033600
033700
033800
033900****************************************************************  00033900
034000* TRANSACTION PAYLOAD WORK AREAS (SEE BANNER RULER ABOVE)         00034000
034100****************************************************************  00034100
034200 01  WS-UNSTRING-POINTERS.                                        00034200
034300     05  WS-UNSTR-PTR              PIC S9(04) COMP.               00034300
034400     05  WS-AT-SYMBOL-POS          PIC S9(04) COMP.               00034400
034500     05  WS-LAST-DOT-POS           PIC S9(04) COMP.               00034500
034600     05  WS-SCAN-SUB               PIC S9(04) COMP.               00034600
034700     05  WS-AT-COUNT               PIC S9(04) COMP.               00034700
034800     05  WS-LOCAL-LEN              PIC S9(04) COMP.               00034800
034900     05  WS-DOMAIN-LEN             PIC S9(04) COMP.               00034900
035000     05  WS-TLD-LEN                PIC S9(04) COMP.               00035000
035100     05  FILLER                    PIC X(01) VALUE SPACES.        00035100
035200
035300 01  WS-RC-PAYLOAD.                                               00035300
035400     05  WS-RC-FIRST-NAME          PIC X(20).                     00035400
035500     05  WS-RC-LAST-NAME           PIC X(20).                     00035500
035600     05  WS-RC-EMAIL               PIC X(50).                     00035600
035700     05  WS-RC-PHONE               PIC X(15).                     00035700
035800     05  FILLER                    PIC X(01) VALUE SPACES.        00035800
035900
036000 01  WS-CP-PAYLOAD.                                               00036000
036100     05  WS-CP-NAME                PIC X(40).                     00036100
036200     05  WS-CP-DESC                PIC X(80).                     00036200
036300     05  WS-CP-CATEGORY            PIC X(20).                     00036300
036400     05  FILLER                    PIC X(01) VALUE SPACES.        00036400
036500
036600 01  WS-CO-PAYLOAD.                                               00036600
036700     05  WS-CO-STREET              PIC X(40).                     00036700
036800     05  WS-CO-NUMBER              PIC X(10).                     00036800
036900     05  WS-CO-COMPLEMENT          PIC X(20).                     00036900
037000     05  WS-CO-NEIGHBORHOOD        PIC X(25).                     00037000
037100     05  WS-CO-CITY                PIC X(25).                     00037100
037200     05  WS-CO-STATE               PIC X(02).                     00037200
037300     05  WS-CO-ZIP-CODE            PIC X(09).                     00037300
037400     05  WS-CO-COUNTRY             PIC X(15).                     00037400
037500     05  FILLER                    PIC X(01) VALUE SPACES.        00037500
037600
037700 01  WS-EMAIL-WORK-AREA.                                          00037700
037800     05  WS-EMAIL-FULL             PIC X(50).                     00037800
037900     05  WS-EMAIL-LOCAL-PART       PIC X(50).                     00037900
038000     05  WS-EMAIL-DOMAIN-PART      PIC X(50).                     00038000
038100     05  WS-EMAIL-TLD-PART         PIC X(50).                     00038100
038200     05  FILLER                    PIC X(01) VALUE SPACES.        00038200
038300
038400 01  WS-REJECT-REASON              PIC X(60) VALUE SPACES.        00038400
038500
038600****************************************************************  00038600
038700* IN-STORAGE MASTER TABLES -- LOADED ASCENDING-KEY, KEPT THAT     00038700
038800* WAY ON INSERT (SEE 900-INSERT PARAGRAPHS), SEARCHED BY THE      00038800
038900* MANUAL BINARY-SEARCH PARAGRAPHS IN THE 9XX RANGE BELOW.         00038900
039000****************************************************************  00039000
039100 01  PROD-TABLE.                                                  00039100
039200     05  PROD-TAB-COUNT            PIC S9(04) COMP VALUE +0.      00039200
039300     05  PROD-TAB-ROW OCCURS 500 TIMES.                           00039300
039400         10  PT-PROD-ID            PIC 9(08).                     00039400
039500         10  PT-PROD-NAME          PIC X(40).                     00039500
039600         10  PT-PROD-DESC          PIC X(80).                     00039600
039700         10  PT-PROD-PRICE         PIC S9(7)V99.                  00039700
039800         10  PT-PROD-CURRENCY      PIC X(03).                     00039800
039900         10  PT-PROD-STOCK-QTY     PIC 9(07).                     00039900
040000         10  PT-PROD-CATEGORY      PIC X(20).                     00040000
040100         10  PT-PROD-ACTIVE-SW     PIC X(01).                     00040100
040200             88  PT-PROD-IS-ACTIVE      VALUE 'Y'.                00040200
040300         10  PT-PROD-CREATED-TS    PIC 9(14).                     00040300
040400         10  PT-PROD-UPDATED-TS    PIC 9(14).                     00040400
040500         10  FILLER                PIC X(01) VALUE SPACES.        00040500
040600
040700 01  CUST-TABLE.                                                  00040700
040800     05  CUST-TAB-COUNT            PIC S9(04) COMP VALUE +0.      00040800
040900     05  CUST-TAB-ROW OCCURS 500 TIMES.                           00040900
041000         10  CT-CUST-ID            PIC 9(08).                     00041000
041100         10  CT-FIRST-NAME         PIC X(20).                     00041100
041200         10  CT-LAST-NAME          PIC X(20).                     00041200
041300         10  CT-EMAIL              PIC X(50).                     00041300
041400         10  CT-PHONE              PIC X(15).                     00041400
041500         10  CT-ADR-STREET         PIC X(40).                     00041500
041600         10  CT-ADR-NUMBER         PIC X(10).                     00041600
041700         10  CT-ADR-COMPLEMENT     PIC X(20).                     00041700
041800         10  CT-ADR-NEIGHBORHOOD   PIC X(25).                     00041800
041900         10  CT-ADR-CITY           PIC X(25).                     00041900
042000         10  CT-ADR-STATE          PIC X(02).                     00042000
042100         10  CT-ADR-ZIP-CODE       PIC X(09).                     00042100
042200         10  CT-ADR-COUNTRY        PIC X(15).                     00042200
042300         10  CT-ACTIVE-SW          PIC X(01).                     00042300
042400             88  CT-IS-ACTIVE           VALUE 'Y'.                00042400
042500         10  CT-CREATED-TS         PIC 9(14).                     00042500
042600         10  CT-UPDATED-TS         PIC 9(14).                     00042600
042700         10  FILLER                PIC X(01) VALUE SPACES.        00042700
042800
042900 01  ORDR-TABLE.                                                  00042900
043000     05  ORDR-TAB-COUNT            PIC S9(04) COMP VALUE +0.      00043000
043100     05  ORDR-TAB-ROW OCCURS 500 TIMES.                           00043100
043200         10  OT-ORD-ID             PIC 9(08).                     00043200
043300         10  OT-CUST-ID            PIC 9(08).                     00043300
043400         10  OT-STATUS             PIC X(01).                     00043400
043500             88  OT-STAT-PENDING        VALUE 'P'.                00043500
043600             88  OT-STAT-CONFIRMED      VALUE 'C'.                00043600
043700             88  OT-STAT-PREPARING      VALUE 'R'.                00043700
043800             88  OT-STAT-SHIPPED        VALUE 'S'.                00043800
043900             88  OT-STAT-DELIVERED      VALUE 'D'.                00043900
044000             88  OT-STAT-CANCELLED      VALUE 'X'.                00044000
044100             88  OT-STAT-CANCELLABLE    VALUE 'P' 'C' 'R'.        00044100
044200             88  OT-STAT-FINAL          VALUE 'D' 'X'.            00044200
044300             88  OT-STAT-MODIFIABLE     VALUE 'P'.                00044300
044400         10  OT-TOTAL-AMT          PIC S9(9)V99.                  00044400
044500         10  OT-CURRENCY           PIC X(03).                     00044500
044600         10  OT-DELIV-STREET       PIC X(40).                     00044600
044700         10  OT-DELIV-NUMBER       PIC X(10).                     00044700
044800         10  OT-DELIV-COMPLEMENT   PIC X(20).                     00044800
044900         10  OT-DELIV-NEIGHBORHOOD PIC X(25).                     00044900
045000         10  OT-DELIV-CITY         PIC X(25).                     00045000
045100         10  OT-DELIV-STATE        PIC X(02).                     00045100
045200         10  OT-DELIV-ZIP-CODE     PIC X(09).                     00045200
045300         10  OT-DELIV-COUNTRY      PIC X(15).                     00045300
045400         10  OT-ITEM-COUNT         PIC 9(03).                     00045400
045500         10  OT-CREATED-TS         PIC 9(14).                     00045500
045600         10  OT-UPDATED-TS         PIC 9(14).                     00045600
045700         10  FILLER                PIC X(01) VALUE SPACES.        00045700
045800
045900 01  ITEM-TABLE.                                                  00045900
046000     05  ITEM-TAB-COUNT            PIC S9(04) COMP VALUE +0.      00046000
046100     05  ITEM-TAB-ROW OCCURS 2000 TIMES.                          00046100
046200         10  IT-ORDER-ID           PIC 9(08).                     00046200
046300         10  IT-ID                 PIC 9(08).                     00046300
046400         10  IT-PROD-ID            PIC 9(08).                     00046400
046500         10  IT-PROD-NAME          PIC X(40).                     00046500
046600         10  IT-UNIT-PRICE         PIC S9(7)V99.                  00046600
046700         10  IT-QUANTITY           PIC 9(05).                     00046700
046800         10  IT-TOTAL-PRICE        PIC S9(9)V99.                  00046800
046900         10  FILLER                PIC X(01) VALUE SPACES.        00046900
047000
047100****************************************************************  00047100
047200* TABLE-SEARCH / TABLE-INSERT WORK FIELDS -- ALL COMP PER SHOP    00047200
047300* STANDARD (SEE CALCCOST ROW-SUB).  THE LOW/HIGH/MID/SHIFT        00047300
047400* SUBSCRIPTS MOVED TO STANDALONE 77-LEVELS UP WITH SUB1/SUB2 --   00047400
047500* SEE ORIG-0074 BELOW.                                            00047500
047600****************************************************************  00047600
047700 01  WS-SEARCH-FIELDS.                                            00047700
047800     05  WS-SRCH-KEY               PIC 9(08).                     00047800
047900     05  WS-SRCH-RESULT-SUB        PIC S9(04) COMP VALUE +0.      00047900
048000     05  WS-INSERT-SUB             PIC S9(04) COMP.               00048000
048100     05  WS-NEXT-PROD-ID           PIC 9(08) VALUE ZEROES.        00048100
048200     05  WS-NEXT-CUST-ID           PIC 9(08) VALUE ZEROES.        00048200
048300     05  WS-NEXT-ORDR-ID           PIC 9(08) VALUE ZEROES.        00048300
048400     05  WS-NEXT-ITEM-ID           PIC 9(08) VALUE ZEROES.        00048400
048500     05  WS-EXCLUDE-PROD-ID        PIC 9(08) VALUE ZEROES.        00048500
048600     05  WS-DUP-NAME-SCAN-SUB      PIC S9(04) COMP.               00048600
048700     05  WS-DUP-ITEM-SCAN-SUB      PIC S9(04) COMP.               00048700
048800     05  FILLER                    PIC X(01) VALUE SPACES.        00048800
048900
049000 01  WS-ORDER-ITEM-ARITHMETIC.                                    00049000
049100     05  WS-NEW-STOCK-QTY          PIC 9(07).                     00049100
049200     05  WS-NEW-TOTAL-AMT          PIC S9(9)V99.                  00049200
049300     05  WS-LINE-TOTAL             PIC S9(9)V99.                  00049300
049400     05  WS-RESTORE-SUB            PIC S9(04) COMP.               00049400
049500     05  WS-ITEM-ROW-SUB           PIC S9(04) COMP.               00049500
049600     05  FILLER                    PIC X(01) VALUE SPACES.        00049600
049700
049800****************************************************************  00049800
049900* REPORT CONTROL TOTALS -- MODELLED ON SAM1 REPORT-TOTALS         00049900
050000****************************************************************  00050000
050100 01  WS-REPORT-TOTALS.                                            00050100
050200     05  WS-TRANS-READ             PIC S9(9) COMP-3 VALUE +0.     00050200
050300     05  WS-TOT-RC-REQ             PIC S9(9) COMP-3 VALUE +0.     00050300
050400     05  WS-TOT-RC-OK              PIC S9(9) COMP-3 VALUE +0.     00050400
050500     05  WS-TOT-CP-REQ             PIC S9(9) COMP-3 VALUE +0.     00050500
050600     05  WS-TOT-CP-OK              PIC S9(9) COMP-3 VALUE +0.     00050600
050700     05  WS-TOT-UP-REQ             PIC S9(9) COMP-3 VALUE +0.     00050700
050800     05  WS-TOT-UP-OK              PIC S9(9) COMP-3 VALUE +0.     00050800
050900     05  WS-TOT-CO-REQ             PIC S9(9) COMP-3 VALUE +0.     00050900
051000     05  WS-TOT-CO-OK              PIC S9(9) COMP-3 VALUE +0.     00051000
051100     05  WS-TOT-AI-REQ             PIC S9(9) COMP-3 VALUE +0.     00051100
051200     05  WS-TOT-AI-OK              PIC S9(9) COMP-3 VALUE +0.     00051200
051300     05  WS-TOT-RI-REQ             PIC S9(9) COMP-3 VALUE +0.     00051300
051400     05  WS-TOT-RI-OK              PIC S9(9) COMP-3 VALUE +0.     00051400
051500     05  WS-TOT-KO-REQ             PIC S9(9) COMP-3 VALUE +0.     00051500
051600     05  WS-TOT-KO-OK              PIC S9(9) COMP-3 VALUE +0.     00051600
051700     05  WS-TOT-CX-REQ             PIC S9(9) COMP-3 VALUE +0.     00051700
051800     05  WS-TOT-CX-OK              PIC S9(9) COMP-3 VALUE +0.     00051800
051900     05  WS-TOT-REJECTED           PIC S9(9) COMP-3 VALUE +0.     00051900
052000     05  FILLER                    PIC X(01) VALUE SPACES.        00052000
052100
052200****************************************************************  00052200
052300* REPORT PRINT LINES                                              00052300
052400****************************************************************  00052400
052500 01  RPT-HEADER1.                                                 00052500
052600     05  FILLER                    PIC X(01) VALUE SPACES.        00052600
052700     05  FILLER                    PIC X(30)                      00052700
052800         VALUE 'ORDPROC1 - ORDER PROCESSING RUN'.                 00052800
052900     05  FILLER                    PIC X(10) VALUE SPACES.        00052900
053000     05  RPT-HDR1-DATE             PIC 9(08).                     00053000
053100     05  FILLER                    PIC X(05) VALUE SPACES.        00053100
053200     05  RPT-HDR1-TIME             PIC 9(06).                     00053200
053300     05  FILLER                    PIC X(62) VALUE SPACES.        00053300
053400
053500 01  RPT-DETAIL-LINE.                                             00053500
053600     05  FILLER                    PIC X(01) VALUE SPACES.        00053600
053700     05  RPT-DTL-CODE              PIC X(02).                     00053700
053800     05  FILLER                    PIC X(02) VALUE SPACES.        00053800
053900     05  RPT-DTL-KEY1              PIC 9(08).                     00053900
054000     05  FILLER                    PIC X(02) VALUE SPACES.        00054000
054100     05  RPT-DTL-KEY2              PIC 9(08).                     00054100
054200     05  FILLER                    PIC X(02) VALUE SPACES.        00054200
054300     05  RPT-DTL-RESULT            PIC X(08).                     00054300
054400     05  FILLER                    PIC X(02) VALUE SPACES.        00054400
054500     05  RPT-DTL-REASON            PIC X(60).                     00054500
054600     05  FILLER                    PIC X(37) VALUE SPACES.        00054600
054700
054800 01  RPT-STATS-HEADER.                                            00054800
054900     05  FILLER                    PIC X(01) VALUE SPACES.        00054900
055000     05  FILLER                    PIC X(10) VALUE 'TRAN CODE'.   00055000
055100     05  FILLER                    PIC X(05) VALUE SPACES.        00055100
055200     05  FILLER                    PIC X(10) VALUE 'REQUESTED'.   00055200
055300     05  FILLER                    PIC X(05) VALUE SPACES.        00055300
055400     05  FILLER                    PIC X(10) VALUE 'ACCEPTED'.    00055400
055500     05  FILLER                    PIC X(05) VALUE SPACES.        00055500
055600     05  FILLER                    PIC X(10) VALUE 'REJECTED'.    00055600
055700     05  FILLER                    PIC X(76) VALUE SPACES.        00055700
055800
055900 01  RPT-STATS-DETAIL.                                            00055900
056000     05  FILLER                    PIC X(01) VALUE SPACES.        00056000
056100     05  RPT-STAT-CODE             PIC X(10).                     00056100
056200     05  FILLER                    PIC X(05) VALUE SPACES.        00056200
056300     05  RPT-STAT-REQ              PIC ZZZ,ZZZ,ZZ9.               00056300
056400     05  FILLER                    PIC X(06) VALUE SPACES.        00056400
056500     05  RPT-STAT-OK               PIC ZZZ,ZZZ,ZZ9.               00056500
056600     05  FILLER                    PIC X(06) VALUE SPACES.        00056600
056700     05  RPT-STAT-REJ              PIC ZZZ,ZZZ,ZZ9.               00056700
056800     05  FILLER                    PIC X(75) VALUE SPACES.        00056800
056900
057000 01  RPT-CUST-HEADER.                                             00057000
057100     05  FILLER                    PIC X(01) VALUE SPACES.        00057100
057200     05  FILLER                    PIC X(40)                      00057200
057300         VALUE 'ORDERS BY CUSTOMER'.                              00057300
057400     05  FILLER                    PIC X(91) VALUE SPACES.        00057400
057500
057600 01  RPT-CUST-BREAK-LINE.                                         00057600
057700     05  FILLER                    PIC X(01) VALUE SPACES.        00057700
057800     05  FILLER                    PIC X(12) VALUE 'CUSTOMER ID'. 00057800
057900     05  RPT-CB-CUST-ID            PIC 9(08).                     00057900
058000     05  FILLER                    PIC X(03) VALUE SPACES.        00058000
058100     05  RPT-CB-NAME               PIC X(41).                     00058100
058200     05  FILLER                    PIC X(67) VALUE SPACES.        00058200
058300
058400 01  RPT-CUST-DETAIL-LINE.                                        00058400
058500     05  FILLER                    PIC X(04) VALUE SPACES.        00058500
058600     05  FILLER                    PIC X(08) VALUE 'ORDER '.      00058600
058700     05  RPT-CD-ORD-ID             PIC 9(08).                     00058700
058800     05  FILLER                    PIC X(02) VALUE SPACES.        00058800
058900     05  RPT-CD-STATUS             PIC X(10).                     00058900
059000     05  FILLER                    PIC X(02) VALUE SPACES.        00059000
059100     05  RPT-CD-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99.          00059100
059200     05  FILLER                    PIC X(83) VALUE SPACES.        00059200
059300
059400 01  RPT-CUST-TOTAL-LINE.                                         00059400
059500     05  FILLER                    PIC X(04) VALUE SPACES.        00059500
059600     05  FILLER                    PIC X(20)                      00059600
059700         VALUE 'CUSTOMER TOTAL  '.                                00059700
059800     05  RPT-CT-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99.          00059800
059900     05  FILLER                    PIC X(95) VALUE SPACES.        00059900
060000
060100 01  RPT-CUST-GRAND-LINE.                                         00060100
060200     05  FILLER                    PIC X(01) VALUE SPACES.        00060200
060300     05  FILLER                    PIC X(20)                      00060300
060400         VALUE 'GRAND TOTAL     '.                                00060400
060500     05  RPT-CG-TOTAL              PIC Z,ZZZ,ZZZ,ZZ9.99.          00060500
060600     05  FILLER                    PIC X(98) VALUE SPACES.        00060600
060700
060800 01  RPT-AVAIL-HEADER.                                            00060800
060900     05  FILLER                    PIC X(01) VALUE SPACES.        00060900
061000     05  FILLER                    PIC X(40)                      00061000
061100         VALUE 'AVAILABLE PRODUCTS LISTING'.                      00061100
061200     05  FILLER                    PIC X(91) VALUE SPACES.        00061200
061300
061400 01  RPT-AVAIL-DETAIL.                                            00061400
061500     05  FILLER                    PIC X(01) VALUE SPACES.        00061500
061600     05  RPT-AV-PROD-ID            PIC 9(08).                     00061600
061700     05  FILLER                    PIC X(02) VALUE SPACES.        00061700
061800     05  RPT-AV-NAME               PIC X(40).                     00061800
061900     05  FILLER                    PIC X(02) VALUE SPACES.        00061900
062000     05  RPT-AV-PRICE              PIC Z,ZZZ,ZZ9.99.              00062000
062100     05  FILLER                    PIC X(02) VALUE SPACES.        00062100
062200     05  RPT-AV-STOCK              PIC ZZZ,ZZ9.                   00062200
062300     05  FILLER                    PIC X(02) VALUE SPACES.        00062300
062400     05  RPT-AV-CATEGORY           PIC X(20).                     00062400
062500     05  FILLER                    PIC X(36) VALUE SPACES.        00062500
062600
062700 01  WS-MISC-COUNTERS.                                            00062700
062800     05  WS-CUST-ORD-SUB           PIC S9(04) COMP.               00062800
062900     05  WS-CUST-ITEM-SUB          PIC S9(04) COMP.               00062900
063000     05  WS-AVAIL-SUB              PIC S9(04) COMP.               00063000
063100     05  WS-CUST-RUNNING-TOTAL     PIC S9(9)V99.                  00063100
063200     05  WS-CUST-GRAND-TOTAL       PIC S9(9)V99.                  00063200
063300     05  FILLER                    PIC X(01) VALUE SPACES.        00063300
063400
063500 PROCEDURE DIVISION.                                              00063500
063600
063700 000-MAIN-LOGIC.                                                  00063700
063800     PERFORM 010-INITIALIZATION THRU 010-EXIT.                    00063800
063900     PERFORM 050-LOAD-MASTERS THRU 050-EXIT.                      00063900
064000     PERFORM 730-READ-TRANSACTION-FILE THRU 730-EXIT.             00064000
064100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00064100
064200         UNTIL WS-TRAN-EOF.                                       00064200
064300     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                 00064300
064400     PERFORM 860-REPORT-ORDERS-BY-CUSTOMER THRU 860-EXIT.         00064400
064500     IF AVAIL-RPT-WANTED                                          00064500
064600         PERFORM 870-REPORT-AVAILABLE-PRODUCTS THRU 870-EXIT      00064600
064700     END-IF.                                                      00064700
064800     PERFORM 900-WRITE-MASTERS THRU 900-EXIT.                     00064800
064900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00064900
065000     GOBACK.                                                      00065000
065100
065200 010-INITIALIZATION.                                              00065200
065300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00065300
065400     PERFORM 045-BUILD-RUN-TS THRU 045-EXIT.                      00065400
065500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00065500
065600 010-EXIT.                                                        00065600
065700     EXIT.                                                        00065700
065800
065900****************************************************************  00065900
066000* 045-BUILD-RUN-TS -- Y2K-0058.  ACCEPT FROM DATE STILL HANDS     00066000
066100* BACK A 2-DIGIT YEAR ON THIS COMPILER, SO WE WINDOW IT THE       00066100
066200* SAME WAY ORDY2K03 WINDOWED THE OLD MASTER STAMPS: YY < 50       00066200
066300* MEANS 20YY, OTHERWISE 19YY.                                     00066300
066400****************************************************************  00066400
066500 045-BUILD-RUN-TS.                                                00066500
066600     ACCEPT WS-CURRENT-DATE FROM DATE.                            00066600
066700     ACCEPT WS-CURRENT-TIME FROM TIME.                            00066700
066800     IF WS-CURR-YY < 50                                           00066800
066900         MOVE 20 TO WS-CENTURY                                    00066900
067000     ELSE                                                         00067000
067100         MOVE 19 TO WS-CENTURY                                    00067100
067200     END-IF.                                                      00067200
067300     STRING WS-CENTURY      DELIMITED BY SIZE                     00067300
067400            WS-CURR-YY      DELIMITED BY SIZE                     00067400
067500            WS-CURR-MM      DELIMITED BY SIZE                     00067500
067600            WS-CURR-DD      DELIMITED BY SIZE                     00067600
067700            WS-CURR-HH      DELIMITED BY SIZE                     00067700
067800            WS-CURR-MN      DELIMITED BY SIZE                     00067800
067900            WS-CURR-SS      DELIMITED BY SIZE                     00067900
068000            INTO WS-RUN-TIMESTAMP                                 00068000
068100     END-STRING.                                                  00068100
068200 045-EXIT.                                                        00068200
068300     EXIT.                                                        00068300
068400
068500****************************************************************  00068500
068600* 050 - MASTER LOAD.  EACH INPUT MASTER IS ALREADY ASCENDING      00068600
068700* KEY ON DISK, SO THE TABLE IS BUILT BY STRAIGHT APPEND -- NO     00068700
068800* SHIFT-INSERT NEEDED UNTIL THE TRANSACTION LOOP STARTS ADDING    00068800
068900* NEW ROWS OUT OF KEY SEQUENCE.                                   00068900
069000****************************************************************  00069000
069100 050-LOAD-MASTERS.                                                00069100
069200     PERFORM 051-LOAD-PRODUCT-TABLE THRU 051-EXIT.                00069200
069300     PERFORM 052-LOAD-CUSTOMER-TABLE THRU 052-EXIT.               00069300
069400     PERFORM 053-LOAD-ORDER-TABLE THRU 053-EXIT.                  00069400
069500     PERFORM 054-LOAD-ITEM-TABLE THRU 054-EXIT.                   00069500
069600 050-EXIT.                                                        00069600
069700     EXIT.                                                        00069700
069800
069900 051-LOAD-PRODUCT-TABLE.                                          00069900
070000     PERFORM 711-READ-PRODUCT-IN THRU 711-EXIT.                   00070000
070100     PERFORM 720-APPEND-PRODUCT-ROW THRU 720-EXIT                 00070100
070200         UNTIL PRODIN-EOF.                                        00070200
070300 051-EXIT.                                                        00070300
070400     EXIT.                                                        00070400
070500
070600 720-APPEND-PRODUCT-ROW.                                          00070600
070700     ADD 1 TO PROD-TAB-COUNT.                                     00070700
070800     MOVE PROD-ID      OF PRODIN-REC-BODY                         00070800
070900         TO PT-PROD-ID (PROD-TAB-COUNT).                          00070900
071000     MOVE PROD-NAME    OF PRODIN-REC-BODY                         00071000
071100         TO PT-PROD-NAME (PROD-TAB-COUNT).                        00071100
071200     MOVE PROD-DESC    OF PRODIN-REC-BODY                         00071200
071300         TO PT-PROD-DESC (PROD-TAB-COUNT).                        00071300
071400     MOVE PROD-PRICE   OF PRODIN-REC-BODY                         00071400
071500         TO PT-PROD-PRICE (PROD-TAB-COUNT).                       00071500
071600     MOVE PROD-CURRENCY OF PRODIN-REC-BODY                        00071600
071700         TO PT-PROD-CURRENCY (PROD-TAB-COUNT).                    00071700
071800     MOVE PROD-STOCK-QTY OF PRODIN-REC-BODY                       00071800
071900         TO PT-PROD-STOCK-QTY (PROD-TAB-COUNT).                   00071900
072000     MOVE PROD-CATEGORY OF PRODIN-REC-BODY                        00072000
072100         TO PT-PROD-CATEGORY (PROD-TAB-COUNT).                    00072100
072200     MOVE PROD-ACTIVE-SW OF PRODIN-REC-BODY                       00072200
072300         TO PT-PROD-ACTIVE-SW (PROD-TAB-COUNT).                   00072300
072400     MOVE PROD-CREATED-TS OF PRODIN-REC-BODY                      00072400
072500         TO PT-PROD-CREATED-TS (PROD-TAB-COUNT).                  00072500
072600     MOVE PROD-UPDATED-TS OF PRODIN-REC-BODY                      00072600
072700         TO PT-PROD-UPDATED-TS (PROD-TAB-COUNT).                  00072700
072800     PERFORM 711-READ-PRODUCT-IN THRU 711-EXIT.                   00072800
072900 720-EXIT.                                                        00072900
073000     EXIT.                                                        00073000
073100
073200 711-READ-PRODUCT-IN.                                             00073200
073300     READ PRODUCT-MASTER-IN                                       00073300
073400         AT END                                                   00073400
073500             SET PRODIN-EOF TO TRUE                               00073500
073600     END-READ.                                                    00073600
073700 711-EXIT.                                                        00073700
073800     EXIT.                                                        00073800
073900
074000 052-LOAD-CUSTOMER-TABLE.                                         00074000
074100     PERFORM 712-READ-CUSTOMER-IN THRU 712-EXIT.                  00074100
074200     PERFORM 721-APPEND-CUSTOMER-ROW THRU 721-EXIT                00074200
074300         UNTIL CUSTIN-EOF.                                        00074300
074400 052-EXIT.                                                        00074400
074500     EXIT.                                                        00074500
074600
074700 721-APPEND-CUSTOMER-ROW.                                         00074700
074800     ADD 1 TO CUST-TAB-COUNT.                                     00074800
074900     MOVE CUST-ID      OF CUSTIN-REC-BODY                         00074900
075000         TO CT-CUST-ID (CUST-TAB-COUNT).                          00075000
075100     MOVE CUST-FIRST-NAME OF CUSTIN-REC-BODY                      00075100
075200         TO CT-FIRST-NAME (CUST-TAB-COUNT).                       00075200
075300     MOVE CUST-LAST-NAME OF CUSTIN-REC-BODY                       00075300
075400         TO CT-LAST-NAME (CUST-TAB-COUNT).                        00075400
075500     MOVE CUST-EMAIL   OF CUSTIN-REC-BODY                         00075500
075600         TO CT-EMAIL (CUST-TAB-COUNT).                            00075600
075700     MOVE CUST-PHONE   OF CUSTIN-REC-BODY                         00075700
075800         TO CT-PHONE (CUST-TAB-COUNT).                            00075800
075900     MOVE CUST-ADR-STREET OF CUSTIN-REC-BODY                      00075900
076000         TO CT-ADR-STREET (CUST-TAB-COUNT).                       00076000
076100     MOVE CUST-ADR-NUMBER OF CUSTIN-REC-BODY                      00076100
076200         TO CT-ADR-NUMBER (CUST-TAB-COUNT).                       00076200
076300     MOVE CUST-ADR-COMPLEMENT OF CUSTIN-REC-BODY                  00076300
076400         TO CT-ADR-COMPLEMENT (CUST-TAB-COUNT).                   00076400
076500     MOVE CUST-ADR-NEIGHBORHOOD OF CUSTIN-REC-BODY                00076500
076600         TO CT-ADR-NEIGHBORHOOD (CUST-TAB-COUNT).                 00076600
076700     MOVE CUST-ADR-CITY OF CUSTIN-REC-BODY                        00076700
076800         TO CT-ADR-CITY (CUST-TAB-COUNT).                         00076800
076900     MOVE CUST-ADR-STATE OF CUSTIN-REC-BODY                       00076900
077000         TO CT-ADR-STATE (CUST-TAB-COUNT).                        00077000
077100     MOVE CUST-ADR-ZIP-CODE OF CUSTIN-REC-BODY                    00077100
077200         TO CT-ADR-ZIP-CODE (CUST-TAB-COUNT).                     00077200
077300     MOVE CUST-ADR-COUNTRY OF CUSTIN-REC-BODY                     00077300
077400         TO CT-ADR-COUNTRY (CUST-TAB-COUNT).                      00077400
077500     MOVE CUST-ACTIVE-SW OF CUSTIN-REC-BODY                       00077500
077600         TO CT-ACTIVE-SW (CUST-TAB-COUNT).                        00077600
077700     MOVE CUST-CREATED-TS OF CUSTIN-REC-BODY                      00077700
077800         TO CT-CREATED-TS (CUST-TAB-COUNT).                       00077800
077900     MOVE CUST-UPDATED-TS OF CUSTIN-REC-BODY                      00077900
078000         TO CT-UPDATED-TS (CUST-TAB-COUNT).                       00078000
078100     PERFORM 712-READ-CUSTOMER-IN THRU 712-EXIT.                  00078100
078200 721-EXIT.                                                        00078200
078300     EXIT.                                                        00078300
078400
078500 712-READ-CUSTOMER-IN.                                            00078500
078600     READ CUSTOMER-MASTER-IN                                      00078600
078700         AT END                                                   00078700
078800             SET CUSTIN-EOF TO TRUE                               00078800
078900     END-READ.                                                    00078900
079000 712-EXIT.                                                        00079000
079100     EXIT.                                                        00079100
079200
079300 053-LOAD-ORDER-TABLE.                                            00079300
079400     PERFORM 713-READ-ORDER-IN THRU 713-EXIT.                     00079400
079500     PERFORM 722-APPEND-ORDER-ROW THRU 722-EXIT                   00079500
079600         UNTIL ORDRIN-EOF.                                        00079600
079700 053-EXIT.                                                        00079700
079800     EXIT.                                                        00079800
079900
080000 722-APPEND-ORDER-ROW.                                            00080000
080100     ADD 1 TO ORDR-TAB-COUNT.                                     00080100
080200     MOVE ORD-ID       OF ORDRIN-REC-BODY                         00080200
080300         TO OT-ORD-ID (ORDR-TAB-COUNT).                           00080300
080400     MOVE ORD-CUST-ID  OF ORDRIN-REC-BODY                         00080400
080500         TO OT-CUST-ID (ORDR-TAB-COUNT).                          00080500
080600     MOVE ORD-STATUS   OF ORDRIN-REC-BODY                         00080600
080700         TO OT-STATUS (ORDR-TAB-COUNT).                           00080700
080800     MOVE ORD-TOTAL-AMT OF ORDRIN-REC-BODY                        00080800
080900         TO OT-TOTAL-AMT (ORDR-TAB-COUNT).                        00080900
081000     MOVE ORD-CURRENCY OF ORDRIN-REC-BODY                         00081000
081100         TO OT-CURRENCY (ORDR-TAB-COUNT).                         00081100
081200     MOVE ORD-DELIV-STREET OF ORDRIN-REC-BODY                     00081200
081300         TO OT-DELIV-STREET (ORDR-TAB-COUNT).                     00081300
081400     MOVE ORD-DELIV-NUMBER OF ORDRIN-REC-BODY                     00081400
081500         TO OT-DELIV-NUMBER (ORDR-TAB-COUNT).                     00081500
081600     MOVE ORD-DELIV-COMPLEMENT OF ORDRIN-REC-BODY                 00081600
081700         TO OT-DELIV-COMPLEMENT (ORDR-TAB-COUNT).                 00081700
081800     MOVE ORD-DELIV-NEIGHBORHOOD OF ORDRIN-REC-BODY               00081800
081900         TO OT-DELIV-NEIGHBORHOOD (ORDR-TAB-COUNT).               00081900
082000     MOVE ORD-DELIV-CITY OF ORDRIN-REC-BODY                       00082000
082100         TO OT-DELIV-CITY (ORDR-TAB-COUNT).                       00082100
082200     MOVE ORD-DELIV-STATE OF ORDRIN-REC-BODY                      00082200
082300         TO OT-DELIV-STATE (ORDR-TAB-COUNT).                      00082300
082400     MOVE ORD-DELIV-ZIP-CODE OF ORDRIN-REC-BODY                   00082400
082500         TO OT-DELIV-ZIP-CODE (ORDR-TAB-COUNT).                   00082500
082600     MOVE ORD-DELIV-COUNTRY OF ORDRIN-REC-BODY                    00082600
082700         TO OT-DELIV-COUNTRY (ORDR-TAB-COUNT).                    00082700
082800     MOVE ORD-ITEM-COUNT OF ORDRIN-REC-BODY                       00082800
082900         TO OT-ITEM-COUNT (ORDR-TAB-COUNT).                       00082900
083000     MOVE ORD-CREATED-TS OF ORDRIN-REC-BODY                       00083000
083100         TO OT-CREATED-TS (ORDR-TAB-COUNT).                       00083100
083200     MOVE ORD-UPDATED-TS OF ORDRIN-REC-BODY                       00083200
083300         TO OT-UPDATED-TS (ORDR-TAB-COUNT).                       00083300
083400     PERFORM 713-READ-ORDER-IN THRU 713-EXIT.                     00083400
083500 722-EXIT.                                                        00083500
083600     EXIT.                                                        00083600
083700
083800 713-READ-ORDER-IN.                                               00083800
083900     READ ORDER-MASTER-IN                                         00083900
084000         AT END                                                   00084000
084100             SET ORDRIN-EOF TO TRUE                               00084100
084200     END-READ.                                                    00084200
084300 713-EXIT.                                                        00084300
084400     EXIT.                                                        00084400
084500
084600 054-LOAD-ITEM-TABLE.                                             00084600
084700     PERFORM 714-READ-ITEM-IN THRU 714-EXIT.                      00084700
084800     PERFORM 723-APPEND-ITEM-ROW THRU 723-EXIT                    00084800
084900         UNTIL ITEMIN-EOF.                                        00084900
085000 054-EXIT.                                                        00085000
085100     EXIT.                                                        00085100
085200
085300 723-APPEND-ITEM-ROW.                                             00085300
085400     ADD 1 TO ITEM-TAB-COUNT.                                     00085400
085500     MOVE ITM-ORDER-ID OF ITEMIN-REC-BODY                         00085500
085600         TO IT-ORDER-ID (ITEM-TAB-COUNT).                         00085600
085700     MOVE ITM-ID       OF ITEMIN-REC-BODY                         00085700
085800         TO IT-ID (ITEM-TAB-COUNT).                               00085800
085900     MOVE ITM-PROD-ID  OF ITEMIN-REC-BODY                         00085900
086000         TO IT-PROD-ID (ITEM-TAB-COUNT).                          00086000
086100     MOVE ITM-PROD-NAME OF ITEMIN-REC-BODY                        00086100
086200         TO IT-PROD-NAME (ITEM-TAB-COUNT).                        00086200
086300     MOVE ITM-UNIT-PRICE OF ITEMIN-REC-BODY                       00086300
086400         TO IT-UNIT-PRICE (ITEM-TAB-COUNT).                       00086400
086500     MOVE ITM-QUANTITY OF ITEMIN-REC-BODY                         00086500
086600         TO IT-QUANTITY (ITEM-TAB-COUNT).                         00086600
086700     MOVE ITM-TOTAL-PRICE OF ITEMIN-REC-BODY                      00086700
086800         TO IT-TOTAL-PRICE (ITEM-TAB-COUNT).                      00086800
086900     PERFORM 714-READ-ITEM-IN THRU 714-EXIT.                      00086900
087000 723-EXIT.                                                        00087000
087100     EXIT.                                                        00087100
087200
087300 714-READ-ITEM-IN.                                                00087300
087400     READ ORDER-ITEM-IN                                           00087400
087500         AT END                                                   00087500
087600             SET ITEMIN-EOF TO TRUE                               00087600
087700     END-READ.                                                    00087700
087800 714-EXIT.                                                        00087800
087900     EXIT.                                                        00087900
088000
088100 730-READ-TRANSACTION-FILE.                                       00088100
088200     READ TRANSACTION-IN                                          00088200
088300         AT END                                                   00088300
088400             SET WS-TRAN-EOF TO TRUE                              00088400
088500     END-READ.                                                    00088500
088600 730-EXIT.                                                        00088600
088700     EXIT.                                                        00088700
088800
088900****************************************************************  00088900
089000* 100 - ONE PASS OF THE TRANSACTION LOOP.  PRIMING READ IS IN     00089000
089100* 000-MAIN-LOGIC, NEXT READ IS AT THE BOTTOM OF THIS PARAGRAPH    00089100
089200* -- SAME SHAPE AS SAM1'S 100-PROCESS-TRANSACTIONS.               00089200
089300****************************************************************  00089300
089400 100-PROCESS-TRANSACTIONS.                                        00089400
089500     ADD 1 TO WS-TRANS-READ.                                      00089500
089600     MOVE SPACES TO WS-REJECT-REASON.                             00089600
089700     MOVE 'N' TO WS-TRAN-ACCEPT-SW.                               00089700
089800     EVALUATE TRUE                                                00089800
089900         WHEN TRN-REGISTER-CUST OF TRANSACTION-RECORD-BODY        00089900
090000             ADD 1 TO WS-TOT-RC-REQ                               00090000
090100             PERFORM 200-RC-REGISTER-CUSTOMER THRU 200-EXIT       00090100
090200         WHEN TRN-CREATE-PROD OF TRANSACTION-RECORD-BODY          00090200
090300             ADD 1 TO WS-TOT-CP-REQ                               00090300
090400             PERFORM 210-CP-CREATE-PRODUCT THRU 210-EXIT          00090400
090500         WHEN TRN-UPDATE-PROD OF TRANSACTION-RECORD-BODY          00090500
090600             ADD 1 TO WS-TOT-UP-REQ                               00090600
090700             PERFORM 220-UP-UPDATE-PRODUCT THRU 220-EXIT          00090700
090800         WHEN TRN-CREATE-ORDER OF TRANSACTION-RECORD-BODY         00090800
090900             ADD 1 TO WS-TOT-CO-REQ                               00090900
091000             PERFORM 230-CO-CREATE-ORDER THRU 230-EXIT            00091000
091100         WHEN TRN-ADD-ITEM OF TRANSACTION-RECORD-BODY             00091100
091200             ADD 1 TO WS-TOT-AI-REQ                               00091200
091300             PERFORM 240-AI-ADD-ITEM THRU 240-EXIT                00091300
091400         WHEN TRN-REMOVE-ITEM OF TRANSACTION-RECORD-BODY          00091400
091500             ADD 1 TO WS-TOT-RI-REQ                               00091500
091600             PERFORM 250-RI-REMOVE-ITEM THRU 250-EXIT             00091600
091700         WHEN TRN-CONFIRM-ORDER OF TRANSACTION-RECORD-BODY        00091700
091800             ADD 1 TO WS-TOT-KO-REQ                               00091800
091900             PERFORM 260-KO-CONFIRM-ORDER THRU 260-EXIT           00091900
092000         WHEN TRN-CANCEL-ORDER OF TRANSACTION-RECORD-BODY         00092000
092100             ADD 1 TO WS-TOT-CX-REQ                               00092100
092200             PERFORM 270-CX-CANCEL-ORDER THRU 270-EXIT            00092200
092300         WHEN OTHER                                               00092300
092400             MOVE 'UNKNOWN TRANSACTION CODE' TO WS-REJECT-REASON  00092400
092500     END-EVALUATE.                                                00092500
092600     PERFORM 820-WRITE-DETAIL-LINE THRU 820-EXIT.                 00092600
092700     PERFORM 730-READ-TRANSACTION-FILE THRU 730-EXIT.             00092700
092800 100-EXIT.                                                        00092800
092900     EXIT.                                                        00092900
093000
093100****************************************************************  00093100
093200* 200 - RC  REGISTER CUSTOMER.  TEXT = FIRST|LAST|EMAIL|PHONE.    00093200
093300* PHONE MAY BE OMITTED (ORIG-0022).  EMAIL MUST BE WELL FORMED    00093300
093400* AND UNIQUE ACROSS THE WHOLE CUSTOMER TABLE.  EMAIL IS FOLDED    00093400
093500* TO LOWER CASE BEFORE THE UNIQUENESS CHECK AND THE STORE SO      00093500
093600* "A@X.COM" AND "a@x.com" ARE NOT TREATED AS TWO CUSTOMERS        00093600
093700* (ORIG-0072).                                                    00093700
093800****************************************************************  00093800
093900 200-RC-REGISTER-CUSTOMER.                                        00093900
094000     MOVE SPACES TO WS-RC-PAYLOAD.                                00094000
094100     UNSTRING TRN-TEXT OF TRANSACTION-RECORD-BODY                 00094100
094200         DELIMITED BY '|'                                         00094200
094300         INTO WS-RC-FIRST-NAME                                    00094300
094400              WS-RC-LAST-NAME                                     00094400
094500              WS-RC-EMAIL                                         00094500
094600              WS-RC-PHONE                                         00094600
094700     END-UNSTRING.                                                00094700
094800     IF WS-RC-FIRST-NAME = SPACES OR WS-RC-LAST-NAME = SPACES     00094800
094900         MOVE 'FIRST/LAST NAME REQUIRED' TO WS-REJECT-REASON      00094900
095000     ELSE                                                         00095000
095100         MOVE WS-RC-EMAIL TO WS-EMAIL-FULL                        00095100
095200         PERFORM 300-VALIDATE-EMAIL-FORMAT THRU 300-EXIT          00095200
095300         IF WS-REJECT-REASON = SPACES                             00095300
095400             INSPECT WS-EMAIL-FULL CONVERTING                     00095400
095500                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                  00095500
095600                 'abcdefghijklmnopqrstuvwxyz'                     00095600
095700             MOVE WS-EMAIL-FULL TO WS-RC-EMAIL                    00095700
095800             PERFORM 340-CHECK-EMAIL-UNIQUE THRU 340-EXIT         00095800
095900         END-IF                                                   00095900
096000     END-IF.                                                      00096000
096100     IF WS-REJECT-REASON = SPACES                                 00096100
096200         PERFORM 501-NEXT-CUSTOMER-ID THRU 501-EXIT               00096200
096300         PERFORM 411-INSERT-CUSTOMER-ROW THRU 411-EXIT            00096300
096400         ADD 1 TO WS-TOT-RC-OK                                    00096400
096500         MOVE 'Y' TO WS-TRAN-ACCEPT-SW                            00096500
096600     END-IF.                                                      00096600
096700 200-EXIT.                                                        00096700
096800     EXIT.                                                        00096800
096900
097000****************************************************************  00097000
097100* 210 - CP  CREATE PRODUCT.  TEXT = NAME|DESC|CATEGORY.           00097100
097200* NAME, DESCRIPTION AND CATEGORY ARE ALL MANDATORY AND NAME       00097200
097300* MUST BE UNIQUE ACROSS THE CATALOG (SEE 350, ORIG-0072).         00097300
097400* TRN-QTY IS OPENING STOCK, TRN-PRICE IS THE UNIT PRICE.          00097400
097500****************************************************************  00097500
097600 210-CP-CREATE-PRODUCT.                                           00097600
097700     MOVE SPACES TO WS-CP-PAYLOAD.                                00097700
097800     UNSTRING TRN-TEXT OF TRANSACTION-RECORD-BODY                 00097800
097900         DELIMITED BY '|'                                         00097900
098000         INTO WS-CP-NAME                                          00098000
098100              WS-CP-DESC                                          00098100
098200              WS-CP-CATEGORY                                      00098200
098300     END-UNSTRING.                                                00098300
098400     IF WS-CP-NAME = SPACES OR WS-CP-DESC = SPACES                00098400
098500                            OR WS-CP-CATEGORY = SPACES            00098500
098600         MOVE 'NAME/DESCRIPTION/CATEGORY REQUIRED'                00098600
098700             TO WS-REJECT-REASON                                  00098700
098800     ELSE                                                         00098800
098900         IF TRN-PRICE OF TRANSACTION-RECORD-BODY < ZEROES         00098900
099000             MOVE 'PRICE MAY NOT BE NEGATIVE' TO WS-REJECT-REASON 00099000
099100         ELSE                                                     00099100
099200             MOVE ZEROES TO WS-EXCLUDE-PROD-ID                    00099200
099300             PERFORM 350-CHECK-PRODUCT-NAME-UNIQUE THRU 350-EXIT  00099300
099400         END-IF                                                   00099400
099500     END-IF.                                                      00099500
099600     IF WS-REJECT-REASON = SPACES                                 00099600
099700         PERFORM 500-NEXT-PRODUCT-ID THRU 500-EXIT                00099700
099800         PERFORM 401-INSERT-PRODUCT-ROW THRU 401-EXIT             00099800
099900         ADD 1 TO WS-TOT-CP-OK                                    00099900
100000         MOVE 'Y' TO WS-TRAN-ACCEPT-SW                            00100000
100100     END-IF.                                                      00100100
100200 210-EXIT.                                                        00100200
100300     EXIT.                                                        00100300
100400
100500****************************************************************  00100500
100600* 220 - UP  UPDATE PRODUCT.  KEY-1 = PROD-ID.  SAME TEXT LAYOUT   00100600
100700* AS CP.  A BLANK SUB-FIELD LEAVES THE EXISTING VALUE ALONE SO    00100700
100800* THE CALLER CAN UPDATE JUST THE PRICE OR JUST THE STOCK.  A      00100800
100900* NEW NAME MUST STILL BE UNIQUE, CHECKED AGAINST EVERY OTHER      00100900
101000* PRODUCT ON THE FILE (SEE 350, ORIG-0072).                       00101000
101100****************************************************************  00101100
101200 220-UP-UPDATE-PRODUCT.                                           00101200
101300     MOVE SPACES TO WS-CP-PAYLOAD.                                00101300
101400     MOVE TRN-KEY-1 OF TRANSACTION-RECORD-BODY TO WS-SRCH-KEY.    00101400
101500     PERFORM 400-FIND-PRODUCT-BY-ID THRU 400-EXIT.                00101500
101600     IF NOT WS-PROD-FOUND                                         00101600
101700         MOVE 'PRODUCT NOT ON FILE' TO WS-REJECT-REASON           00101700
101800     ELSE                                                         00101800
101900         UNSTRING TRN-TEXT OF TRANSACTION-RECORD-BODY             00101900
102000             DELIMITED BY '|'                                     00102000
102100             INTO WS-CP-NAME                                      00102100
102200                  WS-CP-DESC                                      00102200
102300                  WS-CP-CATEGORY                                  00102300
102400         END-UNSTRING                                             00102400
102500         IF TRN-PRICE OF TRANSACTION-RECORD-BODY < ZEROES         00102500
102600             MOVE 'PRICE MAY NOT BE NEGATIVE' TO WS-REJECT-REASON 00102600
102700         ELSE                                                     00102700
102800             IF WS-CP-NAME NOT = SPACES                           00102800
102900                 MOVE PT-PROD-ID (WS-SRCH-RESULT-SUB)             00102900
103000                     TO WS-EXCLUDE-PROD-ID                        00103000
103100                 PERFORM 350-CHECK-PRODUCT-NAME-UNIQUE            00103100
103200                     THRU 350-EXIT                                00103200
103300             END-IF                                               00103300
103400         END-IF                                                   00103400
103500     END-IF.                                                      00103500
103600     IF WS-REJECT-REASON = SPACES                                 00103600
103700         IF WS-CP-NAME NOT = SPACES                               00103700
103800             MOVE WS-CP-NAME                                      00103800
103900                 TO PT-PROD-NAME (WS-SRCH-RESULT-SUB)             00103900
104000         END-IF                                                   00104000
104100         IF WS-CP-DESC NOT = SPACES                               00104100
104200             MOVE WS-CP-DESC                                      00104200
104300                 TO PT-PROD-DESC (WS-SRCH-RESULT-SUB)             00104300
104400         END-IF                                                   00104400
104500         IF WS-CP-CATEGORY NOT = SPACES                           00104500
104600             MOVE WS-CP-CATEGORY                                  00104600
104700                 TO PT-PROD-CATEGORY (WS-SRCH-RESULT-SUB)         00104700
104800         END-IF                                                   00104800
104900         IF TRN-PRICE OF TRANSACTION-RECORD-BODY > ZEROES         00104900
105000             MOVE TRN-PRICE OF TRANSACTION-RECORD-BODY            00105000
105100                 TO PT-PROD-PRICE (WS-SRCH-RESULT-SUB)            00105100
105200         END-IF                                                   00105200
105300         IF TRN-QTY OF TRANSACTION-RECORD-BODY > ZEROES           00105300
105400             MOVE TRN-QTY OF TRANSACTION-RECORD-BODY              00105400
105500                 TO PT-PROD-STOCK-QTY (WS-SRCH-RESULT-SUB)        00105500
105600         END-IF                                                   00105600
105700         MOVE WS-RUN-TIMESTAMP                                    00105700
105800             TO PT-PROD-UPDATED-TS (WS-SRCH-RESULT-SUB)           00105800
105900         ADD 1 TO WS-TOT-UP-OK                                    00105900
106000         MOVE 'Y' TO WS-TRAN-ACCEPT-SW                            00106000
106100     END-IF.                                                      00106100
106200 220-EXIT.                                                        00106200
106300     EXIT.                                                        00106300
106400
106500****************************************************************  00106500
106600* 230 - CO  CREATE ORDER.  KEY-1 = CUST-ID.  TEXT CARRIES THE     00106600
106700* DELIVERY ADDRESS.  CUSTOMER MUST EXIST AND BE ACTIVE.  ORDER    00106700
106800* OPENS PENDING WITH A ZERO TOTAL AND NO LINES.                   00106800
106900****************************************************************  00106900
107000 230-CO-CREATE-ORDER.                                             00107000
107100     MOVE SPACES TO WS-CO-PAYLOAD.                                00107100
107200     MOVE TRN-KEY-1 OF TRANSACTION-RECORD-BODY TO WS-SRCH-KEY.    00107200
107300     PERFORM 410-FIND-CUSTOMER-BY-ID THRU 410-EXIT.               00107300
107400     IF NOT WS-CUST-FOUND                                         00107400
107500         MOVE 'CUSTOMER NOT ON FILE' TO WS-REJECT-REASON          00107500
107600     ELSE                                                         00107600
107700         IF NOT CT-IS-ACTIVE (WS-SRCH-RESULT-SUB)                 00107700
107800             MOVE 'CUSTOMER IS NOT ACTIVE' TO WS-REJECT-REASON    00107800
107900         ELSE                                                     00107900
108000             UNSTRING TRN-TEXT OF TRANSACTION-RECORD-BODY         00108000
108100                 DELIMITED BY '|'                                 00108100
108200                 INTO WS-CO-STREET                                00108200
108300                      WS-CO-NUMBER                                00108300
108400                      WS-CO-COMPLEMENT                            00108400
108500                      WS-CO-NEIGHBORHOOD                          00108500
108600                      WS-CO-CITY                                  00108600
108700                      WS-CO-STATE                                 00108700
108800                      WS-CO-ZIP-CODE                              00108800
108900                      WS-CO-COUNTRY                               00108900
109000             END-UNSTRING                                         00109000
109100             PERFORM 330-VALIDATE-ADDRESS THRU 330-EXIT           00109100
109200         END-IF                                                   00109200
109300     END-IF.                                                      00109300
109400     IF WS-REJECT-REASON = SPACES                                 00109400
109500         PERFORM 502-NEXT-ORDER-ID THRU 502-EXIT                  00109500
109600         PERFORM 421-INSERT-ORDER-ROW THRU 421-EXIT               00109600
109700         ADD 1 TO WS-TOT-CO-OK                                    00109700
109800         MOVE 'Y' TO WS-TRAN-ACCEPT-SW                            00109800
109900     END-IF.                                                      00109900
110000 230-EXIT.                                                        00110000
110100     EXIT.                                                        00110100
110200
110300****************************************************************  00110300
110400* 240 - AI  ADD ITEM.  KEY-1 = ORD-ID, KEY-2 = PROD-ID,           00110400
110500* QTY = QUANTITY.  ORDER MUST BE PENDING (MODIFIABLE), PRODUCT    00110500
110600* MUST BE ACTIVE WITH ENOUGH STOCK.  A PRODUCT MAY APPEAR ON      00110600
110700* AN ORDER AT MOST ONCE (SEE 437, ORIG-0072).  PRODUCT NAME       00110700
110800* AND PRICE ARE FROZEN ON THE LINE (ORIG-0036).  STOCK IS         00110800
110900* DECREMENTED, THE ORDER TOTAL AND LINE COUNT ARE RECOMPUTED.     00110900
111000****************************************************************  00111000
111100 240-AI-ADD-ITEM.                                                 00111100
111200     MOVE TRN-KEY-1 OF TRANSACTION-RECORD-BODY TO WS-SRCH-KEY.    00111200
111300     PERFORM 420-FIND-ORDER-BY-ID THRU 420-EXIT.                  00111300
111400     IF NOT WS-ORDR-FOUND                                         00111400
111500         MOVE 'ORDER NOT ON FILE' TO WS-REJECT-REASON             00111500
111600     ELSE                                                         00111600
111700         IF NOT OT-STAT-MODIFIABLE (WS-SRCH-RESULT-SUB)           00111700
111800             MOVE 'ORDER IS NOT MODIFIABLE' TO WS-REJECT-REASON   00111800
111900         ELSE                                                     00111900
112000             MOVE WS-SRCH-RESULT-SUB TO WS-RESTORE-SUB            00112000
112100             MOVE TRN-KEY-2 OF TRANSACTION-RECORD-BODY            00112100
112200                 TO WS-SRCH-KEY                                   00112200
112300             PERFORM 400-FIND-PRODUCT-BY-ID THRU 400-EXIT         00112300
112400             IF NOT WS-PROD-FOUND                                 00112400
112500                 MOVE 'PRODUCT NOT ON FILE' TO WS-REJECT-REASON   00112500
112600             ELSE                                                 00112600
112700                 IF NOT PT-PROD-IS-ACTIVE (WS-SRCH-RESULT-SUB)    00112700
112800                     MOVE 'PRODUCT IS NOT ACTIVE'                 00112800
112900                         TO WS-REJECT-REASON                      00112900
113000                 ELSE                                             00113000
113100                     IF TRN-QTY OF TRANSACTION-RECORD-BODY        00113100
113200                             = ZEROES                             00113200
113300                         MOVE 'QUANTITY MUST BE POSITIVE'         00113300
113400                             TO WS-REJECT-REASON                  00113400
113500                     ELSE                                         00113500
113600                         IF TRN-QTY OF TRANSACTION-RECORD-BODY >  00113600
113700                            PT-PROD-STOCK-QTY (WS-SRCH-RESULT-SUB)00113700
113800                             MOVE 'INSUFFICIENT STOCK ON HAND'    00113800
113900                                 TO WS-REJECT-REASON              00113900
114000                         ELSE                                     00114000
114100                             PERFORM 437-CHECK-ITEM-NOT-ON-ORDER  00114100
114200                                 THRU 437-EXIT                    00114200
114300                         END-IF                                   00114300
114400                     END-IF                                       00114400
114500                 END-IF                                           00114500
114600             END-IF                                               00114600
114700         END-IF                                                   00114700
114800     END-IF.                                                      00114800
114900     IF WS-REJECT-REASON = SPACES                                 00114900
115000         PERFORM 503-NEXT-ITEM-ID THRU 503-EXIT                   00115000
115100         COMPUTE WS-LINE-TOTAL ROUNDED =                          00115100
115200             PT-PROD-PRICE (WS-SRCH-RESULT-SUB) *                 00115200
115300             TRN-QTY OF TRANSACTION-RECORD-BODY                   00115300
115400         SUBTRACT TRN-QTY OF TRANSACTION-RECORD-BODY              00115400
115500             FROM PT-PROD-STOCK-QTY (WS-SRCH-RESULT-SUB)          00115500
115600         PERFORM 431-INSERT-ITEM-ROW THRU 431-EXIT                00115600
115700         ADD WS-LINE-TOTAL                                        00115700
115800             TO OT-TOTAL-AMT (WS-RESTORE-SUB)                     00115800
115900         ADD 1 TO OT-ITEM-COUNT (WS-RESTORE-SUB)                  00115900
116000         MOVE WS-RUN-TIMESTAMP TO OT-UPDATED-TS (WS-RESTORE-SUB)  00116000
116100         ADD 1 TO WS-TOT-AI-OK                                    00116100
116200         MOVE 'Y' TO WS-TRAN-ACCEPT-SW                            00116200
116300     END-IF.                                                      00116300
116400 240-EXIT.                                                        00116400
116500     EXIT.                                                        00116500
116600
116700****************************************************************  00116700
116800* 250 - RI  REMOVE ITEM.  KEY-1 = ORD-ID, KEY-2 = ITM-ID.         00116800
116900* ORDER MUST BE MODIFIABLE.  STOCK IS RETURNED TO THE CATALOG,    00116900
117000* ORDER TOTAL AND LINE COUNT ARE BACKED OUT, ROW IS DELETED.      00117000
117100****************************************************************  00117100
117200 250-RI-REMOVE-ITEM.                                              00117200
117300     MOVE TRN-KEY-1 OF TRANSACTION-RECORD-BODY TO WS-SRCH-KEY.    00117300
117400     PERFORM 420-FIND-ORDER-BY-ID THRU 420-EXIT.                  00117400
117500     IF NOT WS-ORDR-FOUND                                         00117500
117600         MOVE 'ORDER NOT ON FILE' TO WS-REJECT-REASON             00117600
117700     ELSE                                                         00117700
117800         IF NOT OT-STAT-MODIFIABLE (WS-SRCH-RESULT-SUB)           00117800
117900             MOVE 'ORDER IS NOT MODIFIABLE' TO WS-REJECT-REASON   00117900
118000         ELSE                                                     00118000
118100             MOVE WS-SRCH-RESULT-SUB TO WS-RESTORE-SUB            00118100
118200             PERFORM 430-FIND-ITEM-BY-ORDER-AND-ID                00118200
118300                 THRU 430-EXIT                                    00118300
118400             IF NOT WS-ITEM-FOUND                                 00118400
118500                 MOVE 'ITEM NOT FOUND ON ORDER'                   00118500
118600                     TO WS-REJECT-REASON                          00118600
118700             ELSE                                                 00118700
118800                 MOVE WS-SRCH-RESULT-SUB TO WS-ITEM-ROW-SUB       00118800
118900             END-IF                                               00118900
119000         END-IF                                                   00119000
119100     END-IF.                                                      00119100
119200     IF WS-REJECT-REASON = SPACES                                 00119200
119300         MOVE IT-PROD-ID (WS-ITEM-ROW-SUB) TO WS-SRCH-KEY         00119300
119400         PERFORM 400-FIND-PRODUCT-BY-ID THRU 400-EXIT             00119400
119500         IF WS-PROD-FOUND                                         00119500
119600             ADD IT-QUANTITY (WS-ITEM-ROW-SUB)                    00119600
119700                 TO PT-PROD-STOCK-QTY (WS-SRCH-RESULT-SUB)        00119700
119800         END-IF                                                   00119800
119900         SUBTRACT IT-TOTAL-PRICE (WS-ITEM-ROW-SUB)                00119900
120000             FROM OT-TOTAL-AMT (WS-RESTORE-SUB)                   00120000
120100         SUBTRACT 1 FROM OT-ITEM-COUNT (WS-RESTORE-SUB)           00120100
120200         MOVE WS-RUN-TIMESTAMP TO OT-UPDATED-TS (WS-RESTORE-SUB)  00120200
120300         MOVE WS-ITEM-ROW-SUB TO WS-SRCH-RESULT-SUB               00120300
120400         PERFORM 432-REMOVE-ITEM-ROW THRU 432-EXIT                00120400
120500         ADD 1 TO WS-TOT-RI-OK                                    00120500
120600         MOVE 'Y' TO WS-TRAN-ACCEPT-SW                            00120600
120700     END-IF.                                                      00120700
120800 250-EXIT.                                                        00120800
120900     EXIT.                                                        00120900
121000
121100****************************************************************  00121100
121200* 260 - KO  CONFIRM ORDER.  KEY-1 = ORD-ID.  ORDER MUST BE        00121200
121300* PENDING AND CARRY AT LEAST ONE LINE (ORIG-0053 FAST PATH ON     00121300
121400* ORD-ITEM-COUNT, NO NEED TO RE-READ THE ITEM FILE).              00121400
121500****************************************************************  00121500
121600 260-KO-CONFIRM-ORDER.                                            00121600
121700     MOVE TRN-KEY-1 OF TRANSACTION-RECORD-BODY TO WS-SRCH-KEY.    00121700
121800     PERFORM 420-FIND-ORDER-BY-ID THRU 420-EXIT.                  00121800
121900     IF NOT WS-ORDR-FOUND                                         00121900
122000         MOVE 'ORDER NOT ON FILE' TO WS-REJECT-REASON             00122000
122100     ELSE                                                         00122100
122200         IF NOT OT-STAT-PENDING (WS-SRCH-RESULT-SUB)              00122200
122300             MOVE 'ORDER IS NOT PENDING' TO WS-REJECT-REASON      00122300
122400         ELSE                                                     00122400
122500             IF OT-ITEM-COUNT (WS-SRCH-RESULT-SUB) = ZEROES       00122500
122600                 MOVE 'ORDER HAS NO LINE ITEMS'                   00122600
122700                     TO WS-REJECT-REASON                          00122700
122800             END-IF                                               00122800
122900         END-IF                                                   00122900
123000     END-IF.                                                      00123000
123100     IF WS-REJECT-REASON = SPACES                                 00123100
123200         SET OT-STAT-CONFIRMED (WS-SRCH-RESULT-SUB) TO TRUE       00123200
123300         MOVE WS-RUN-TIMESTAMP                                    00123300
123400             TO OT-UPDATED-TS (WS-SRCH-RESULT-SUB)                00123400
123500         ADD 1 TO WS-TOT-KO-OK                                    00123500
123600         MOVE 'Y' TO WS-TRAN-ACCEPT-SW                            00123600
123700     END-IF.                                                      00123700
123800 260-EXIT.                                                        00123800
123900     EXIT.                                                        00123900
124000
124100****************************************************************  00124100
124200* 270 - CX  CANCEL ORDER.  KEY-1 = ORD-ID.  ORDER MUST STILL BE   00124200
124300* CANCELLABLE (PENDING, CONFIRMED OR PREPARING).  ALL OF THE      00124300
124400* ORDER'S LINES ARE WALKED AND THEIR STOCK RETURNED TO THE        00124400
124500* CATALOG BEFORE THE STATUS IS SET TO CANCELLED.                  00124500
124600****************************************************************  00124600
124700 270-CX-CANCEL-ORDER.                                             00124700
124800     MOVE TRN-KEY-1 OF TRANSACTION-RECORD-BODY TO WS-SRCH-KEY.    00124800
124900     PERFORM 420-FIND-ORDER-BY-ID THRU 420-EXIT.                  00124900
125000     IF NOT WS-ORDR-FOUND                                         00125000
125100         MOVE 'ORDER NOT ON FILE' TO WS-REJECT-REASON             00125100
125200     ELSE                                                         00125200
125300         IF NOT OT-STAT-CANCELLABLE (WS-SRCH-RESULT-SUB)          00125300
125400             MOVE 'ORDER CAN NO LONGER BE CANCELLED'              00125400
125500                 TO WS-REJECT-REASON                              00125500
125600         END-IF                                                   00125600
125700     END-IF.                                                      00125700
125800     IF WS-REJECT-REASON = SPACES                                 00125800
125900         MOVE WS-SRCH-RESULT-SUB TO WS-RESTORE-SUB                00125900
126000         PERFORM 272-RETURN-STOCK-FOR-ORDER THRU 272-EXIT         00126000
126100         SET OT-STAT-CANCELLED (WS-RESTORE-SUB) TO TRUE           00126100
126200         MOVE WS-RUN-TIMESTAMP TO OT-UPDATED-TS (WS-RESTORE-SUB)  00126200
126300         ADD 1 TO WS-TOT-CX-OK                                    00126300
126400         MOVE 'Y' TO WS-TRAN-ACCEPT-SW                            00126400
126500     END-IF.                                                      00126500
126600 270-EXIT.                                                        00126600
126700     EXIT.                                                        00126700
126800
126900 272-RETURN-STOCK-FOR-ORDER.                                      00126900
127000     MOVE 1 TO WS-CUST-ITEM-SUB.                                  00127000
127100     PERFORM 273-RETURN-STOCK-LOOP THRU 273-EXIT                  00127100
127200         UNTIL WS-CUST-ITEM-SUB > ITEM-TAB-COUNT.                 00127200
127300 272-EXIT.                                                        00127300
127400     EXIT.                                                        00127400
127500
127600 273-RETURN-STOCK-LOOP.                                           00127600
127700     IF IT-ORDER-ID (WS-CUST-ITEM-SUB) =                          00127700
127800             OT-ORD-ID (WS-RESTORE-SUB)                           00127800
127900         MOVE IT-PROD-ID (WS-CUST-ITEM-SUB) TO WS-SRCH-KEY        00127900
128000         PERFORM 400-FIND-PRODUCT-BY-ID THRU 400-EXIT             00128000
128100         IF WS-PROD-FOUND                                         00128100
128200             ADD IT-QUANTITY (WS-CUST-ITEM-SUB)                   00128200
128300                 TO PT-PROD-STOCK-QTY (WS-SRCH-RESULT-SUB)        00128300
128400         END-IF                                                   00128400
128500     END-IF.                                                      00128500
128600     ADD 1 TO WS-CUST-ITEM-SUB.                                   00128600
128700 273-EXIT.                                                        00128700
128800     EXIT.                                                        00128800
128900
129000****************************************************************  00129000
129100* 300/302/304/306 - EMAIL FORMAT EDIT (ORIG-0061).  ONE '@',      00129100
129200* A LOCAL PART IN EMAIL-LOCAL-CLASS, A DOMAIN PART IN EMAIL-      00129200
129300* DOMAIN-CLASS WITH A FINAL DOT AND AN ALPHABETIC TLD OF AT       00129300
129400* LEAST TWO CHARACTERS.  NO INTRINSIC FUNCTIONS -- STRAIGHT       00129400
129500* INSPECT/UNSTRING/REFERENCE MODIFICATION.                        00129500
129600****************************************************************  00129600
129700 300-VALIDATE-EMAIL-FORMAT.                                       00129700
129800     MOVE ZEROES TO WS-AT-COUNT.                                  00129800
129900     INSPECT WS-EMAIL-FULL TALLYING WS-AT-COUNT FOR ALL '@'.      00129900
130000     IF WS-EMAIL-FULL = SPACES                                    00130000
130100         MOVE 'EMAIL IS REQUIRED' TO WS-REJECT-REASON             00130100
130200     ELSE                                                         00130200
130300         IF WS-AT-COUNT NOT = 1                                   00130300
130400             MOVE 'EMAIL MUST CONTAIN EXACTLY ONE @ SIGN'         00130400
130500                 TO WS-REJECT-REASON                              00130500
130600         ELSE                                                     00130600
130700             MOVE SPACES TO WS-EMAIL-LOCAL-PART                   00130700
130800             MOVE SPACES TO WS-EMAIL-DOMAIN-PART                  00130800
130900             UNSTRING WS-EMAIL-FULL DELIMITED BY '@'              00130900
131000                 INTO WS-EMAIL-LOCAL-PART  COUNT WS-LOCAL-LEN     00131000
131100                      WS-EMAIL-DOMAIN-PART COUNT WS-DOMAIN-LEN    00131100
131200             END-UNSTRING                                         00131200
131300             PERFORM 302-CHECK-LOCAL-PART THRU 302-EXIT           00131300
131400             IF WS-REJECT-REASON = SPACES                         00131400
131500                 PERFORM 304-CHECK-DOMAIN-PART THRU 304-EXIT      00131500
131600             END-IF                                               00131600
131700         END-IF                                                   00131700
131800     END-IF.                                                      00131800
131900 300-EXIT.                                                        00131900
132000     EXIT.                                                        00132000
132100
132200 302-CHECK-LOCAL-PART.                                            00132200
132300     IF WS-LOCAL-LEN = ZEROES                                     00132300
132400         MOVE 'EMAIL LOCAL PART IS MISSING' TO WS-REJECT-REASON   00132400
132500     ELSE                                                         00132500
132600         IF WS-EMAIL-LOCAL-PART (1:WS-LOCAL-LEN)                  00132600
132700                 IS NOT EMAIL-LOCAL-CLASS                         00132700
132800             MOVE 'EMAIL LOCAL PART HAS BAD CHARACTERS'           00132800
132900                 TO WS-REJECT-REASON                              00132900
133000         END-IF                                                   00133000
133100     END-IF.                                                      00133100
133200 302-EXIT.                                                        00133200
133300     EXIT.                                                        00133300
133400
133500 304-CHECK-DOMAIN-PART.                                           00133500
133600     IF WS-DOMAIN-LEN = ZEROES                                    00133600
133700         MOVE 'EMAIL DOMAIN PART IS MISSING' TO WS-REJECT-REASON  00133700
133800     ELSE                                                         00133800
133900         IF WS-EMAIL-DOMAIN-PART (1:WS-DOMAIN-LEN)                00133900
134000                 IS NOT EMAIL-DOMAIN-CLASS                        00134000
134100             MOVE 'EMAIL DOMAIN HAS BAD CHARACTERS'               00134100
134200                 TO WS-REJECT-REASON                              00134200
134300         ELSE                                                     00134300
134400             MOVE ZEROES TO WS-LAST-DOT-POS                       00134400
134500             MOVE 1 TO WS-SCAN-SUB                                00134500
134600             PERFORM 306-FIND-LAST-DOT THRU 306-EXIT              00134600
134700                 UNTIL WS-SCAN-SUB > WS-DOMAIN-LEN                00134700
134800             IF WS-LAST-DOT-POS = ZEROES OR                       00134800
134900                WS-LAST-DOT-POS = WS-DOMAIN-LEN                   00134900
135000                 MOVE 'EMAIL DOMAIN IS NOT WELL FORMED'           00135000
135100                     TO WS-REJECT-REASON                          00135100
135200             ELSE                                                 00135200
135300                 COMPUTE WS-TLD-LEN =                             00135300
135400                     WS-DOMAIN-LEN - WS-LAST-DOT-POS              00135400
135500                 MOVE SPACES TO WS-EMAIL-TLD-PART                 00135500
135600                 MOVE WS-EMAIL-DOMAIN-PART                        00135600
135700                     (WS-LAST-DOT-POS + 1 : WS-TLD-LEN)           00135700
135800                     TO WS-EMAIL-TLD-PART (1:WS-TLD-LEN)          00135800
135900                 IF WS-TLD-LEN < 2 OR                             00135900
136000                    WS-EMAIL-TLD-PART (1:WS-TLD-LEN)              00136000
136100                        IS NOT ALPHA-ONLY-CLASS                   00136100
136200                     MOVE 'EMAIL TOP LEVEL DOMAIN IS INVALID'     00136200
136300                         TO WS-REJECT-REASON                      00136300
136400                 END-IF                                           00136400
136500             END-IF                                               00136500
136600         END-IF                                                   00136600
136700     END-IF.                                                      00136700
136800 304-EXIT.                                                        00136800
136900     EXIT.                                                        00136900
137000
137100 306-FIND-LAST-DOT.                                               00137100
137200     IF WS-EMAIL-DOMAIN-PART (WS-SCAN-SUB:1) = '.'                00137200
137300         MOVE WS-SCAN-SUB TO WS-LAST-DOT-POS                      00137300
137400     END-IF.                                                      00137400
137500     ADD 1 TO WS-SCAN-SUB.                                        00137500
137600 306-EXIT.                                                        00137600
137700     EXIT.                                                        00137700
137800
137900****************************************************************  00137900
138000* 330 - ADDRESS EDIT (ORIG-0014).  SEVEN OF THE EIGHT ADDRGRP     00138000
138100* FIELDS ARE MANDATORY -- ONLY ADR-COMPLEMENT (APT/SUITE) MAY     00138100
138200* BE LEFT BLANK.                                                  00138200
138300****************************************************************  00138300
138400 330-VALIDATE-ADDRESS.                                            00138400
138500     IF WS-CO-STREET       = SPACES OR                            00138500
138600        WS-CO-NUMBER       = SPACES OR                            00138600
138700        WS-CO-NEIGHBORHOOD = SPACES OR                            00138700
138800        WS-CO-CITY         = SPACES OR                            00138800
138900        WS-CO-STATE        = SPACES OR                            00138900
139000        WS-CO-ZIP-CODE     = SPACES OR                            00139000
139100        WS-CO-COUNTRY      = SPACES                               00139100
139200         MOVE 'DELIVERY ADDRESS IS INCOMPLETE'                    00139200
139300             TO WS-REJECT-REASON                                  00139300
139400     END-IF.                                                      00139400
139500 330-EXIT.                                                        00139500
139600     EXIT.                                                        00139600
139700
139800****************************************************************  00139800
139900* 340 - EMAIL UNIQUENESS.  CUST-TABLE IS KEYED BY CUST-ID, NOT    00139900
140000* EMAIL, SO THIS IS A STRAIGHT LINEAR SCAN.                       00140000
140100****************************************************************  00140100
140200 340-CHECK-EMAIL-UNIQUE.                                          00140200
140300     MOVE 'Y' TO WS-EMAIL-UNIQUE-SW.                              00140300
140400     MOVE 1 TO WS-CUST-ORD-SUB.                                   00140400
140500     PERFORM 342-SCAN-EMAIL-LOOP THRU 342-EXIT                    00140500
140600         UNTIL WS-CUST-ORD-SUB > CUST-TAB-COUNT                   00140600
140700            OR NOT WS-EMAIL-IS-UNIQUE.                            00140700
140800     IF NOT WS-EMAIL-IS-UNIQUE                                    00140800
140900         MOVE 'EMAIL ALREADY REGISTERED' TO WS-REJECT-REASON      00140900
141000     END-IF.                                                      00141000
141100 340-EXIT.                                                        00141100
141200     EXIT.                                                        00141200
141300
141400 342-SCAN-EMAIL-LOOP.                                             00141400
141500     IF CT-EMAIL (WS-CUST-ORD-SUB) = WS-RC-EMAIL                  00141500
141600         MOVE 'N' TO WS-EMAIL-UNIQUE-SW                           00141600
141700     END-IF.                                                      00141700
141800     ADD 1 TO WS-CUST-ORD-SUB.                                    00141800
141900 342-EXIT.                                                        00141900
142000     EXIT.                                                        00142000
142100
142200****************************************************************  00142200
142300* 350 - PRODUCT NAME UNIQUENESS.  PROD-TABLE IS KEYED BY          00142300
142400* PROD-ID, NOT NAME, SO THIS IS A LINEAR SCAN.  WS-EXCLUDE-       00142400
142500* PROD-ID LETS 220-UP-UPDATE-PRODUCT SKIP PAST ITS OWN ROW        00142500
142600* (ORIG-0072).  CALLER MOVES ZEROES TO WS-EXCLUDE-PROD-ID         00142600
142700* FIRST WHEN NO ROW SHOULD BE EXCLUDED (THE CP CREATE PATH).      00142700
142800****************************************************************  00142800
142900 350-CHECK-PRODUCT-NAME-UNIQUE.                                   00142900
143000     MOVE 'Y' TO WS-PROD-NAME-UNIQUE-SW.                          00143000
143100     MOVE 1 TO WS-DUP-NAME-SCAN-SUB.                              00143100
143200     PERFORM 352-SCAN-PRODUCT-NAME-LOOP THRU 352-EXIT             00143200
143300         UNTIL WS-DUP-NAME-SCAN-SUB > PROD-TAB-COUNT              00143300
143400            OR NOT WS-PROD-NAME-IS-UNIQUE.                        00143400
143500     IF NOT WS-PROD-NAME-IS-UNIQUE                                00143500
143600         MOVE 'PRODUCT NAME ALREADY IN USE' TO WS-REJECT-REASON   00143600
143700     END-IF.                                                      00143700
143800 350-EXIT.                                                        00143800
143900     EXIT.                                                        00143900
144000
144100 352-SCAN-PRODUCT-NAME-LOOP.                                      00144100
144200     IF PT-PROD-NAME (WS-DUP-NAME-SCAN-SUB) = WS-CP-NAME          00144200
144300        AND PT-PROD-ID (WS-DUP-NAME-SCAN-SUB)                     00144300
144400                NOT = WS-EXCLUDE-PROD-ID                          00144400
144500         MOVE 'N' TO WS-PROD-NAME-UNIQUE-SW                       00144500
144600     END-IF.                                                      00144600
144700     ADD 1 TO WS-DUP-NAME-SCAN-SUB.                               00144700
144800 352-EXIT.                                                        00144800
144900     EXIT.                                                        00144900
145000
145100****************************************************************  00145100
145200* 400 - BINARY SEARCH, PROD-TAB-ROW.  TABLE IS KEPT ASCENDING     00145200
145300* PT-PROD-ID AT ALL TIMES (SEE 401-INSERT-PRODUCT-ROW), SO A      00145300
145400* CLASSIC LOW/HIGH/MID SEARCH APPLIES.  WS-SRCH-RESULT-SUB IS     00145400
145500* LEFT POINTING AT THE MATCH WHEN FOUND.                          00145500
145600****************************************************************  00145600
145700 400-FIND-PRODUCT-BY-ID.                                          00145700
145800     MOVE 'N' TO WS-PROD-FOUND-SW.                                00145800
145900     MOVE 1 TO WS-SRCH-LOW.                                       00145900
146000     MOVE PROD-TAB-COUNT TO WS-SRCH-HIGH.                         00146000
146100     PERFORM 402-PRODUCT-SEARCH-STEP THRU 402-EXIT                00146100
146200         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH                         00146200
146300            OR WS-PROD-FOUND.                                     00146300
146400 400-EXIT.                                                        00146400
146500     EXIT.                                                        00146500
146600
146700 402-PRODUCT-SEARCH-STEP.                                         00146700
146800     COMPUTE WS-SRCH-MID =                                        00146800
146900         (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.                        00146900
147000     IF PT-PROD-ID (WS-SRCH-MID) = WS-SRCH-KEY                    00147000
147100         MOVE 'Y' TO WS-PROD-FOUND-SW                             00147100
147200         MOVE WS-SRCH-MID TO WS-SRCH-RESULT-SUB                   00147200
147300     ELSE                                                         00147300
147400         IF PT-PROD-ID (WS-SRCH-MID) < WS-SRCH-KEY                00147400
147500             COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1                00147500
147600         ELSE                                                     00147600
147700             COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1               00147700
147800         END-IF                                                   00147800
147900     END-IF.                                                      00147900
148000 402-EXIT.                                                        00148000
148100     EXIT.                                                        00148100
148200
148300****************************************************************  00148300
148400* 401 - INSERT A NEW ROW INTO PROD-TAB-ROW, KEEPING ASCENDING     00148400
148500* PT-PROD-ID.  WS-SRCH-LOW (LEFT BY 400 WHEN NOT FOUND) IS THE    00148500
148600* CORRECT INSERTION POINT.  ROWS FROM THAT POINT ON ARE SHIFTED   00148600
148700* DOWN ONE SLOT BEFORE THE NEW ROW IS DROPPED IN -- SAME SHIFT-   00148700
148800* ON-INSERT IDEA AS THE OLD ADSORT1 SORT UTILITY.                 00148800
148900****************************************************************  00148900
149000 401-INSERT-PRODUCT-ROW.                                          00149000
149100     MOVE WS-SRCH-LOW TO WS-INSERT-SUB.                           00149100
149200     MOVE PROD-TAB-COUNT TO WS-SHIFT-SUB.                         00149200
149300     ADD 1 TO PROD-TAB-COUNT.                                     00149300
149400     PERFORM 403-SHIFT-PRODUCT-ROW-DOWN THRU 403-EXIT             00149400
149500         UNTIL WS-SHIFT-SUB < WS-INSERT-SUB.                      00149500
149600     MOVE WS-NEXT-PROD-ID       TO PT-PROD-ID (WS-INSERT-SUB).    00149600
149700     MOVE WS-CP-NAME            TO PT-PROD-NAME (WS-INSERT-SUB).  00149700
149800     MOVE WS-CP-DESC            TO PT-PROD-DESC (WS-INSERT-SUB).  00149800
149900     MOVE TRN-PRICE OF TRANSACTION-RECORD-BODY                    00149900
150000                                TO PT-PROD-PRICE (WS-INSERT-SUB). 00150000
150100     MOVE 'BRL'                 TO PT-PROD-CURRENCY               00150100
150200                                       (WS-INSERT-SUB).           00150200
150300     MOVE TRN-QTY OF TRANSACTION-RECORD-BODY                      00150300
150400                                TO PT-PROD-STOCK-QTY              00150400
150500                                       (WS-INSERT-SUB).           00150500
150600     MOVE WS-CP-CATEGORY       TO PT-PROD-CATEGORY                00150600
150700                                       (WS-INSERT-SUB).           00150700
150800     MOVE 'Y'                  TO PT-PROD-ACTIVE-SW               00150800
150900                                       (WS-INSERT-SUB).           00150900
151000     MOVE WS-RUN-TIMESTAMP     TO PT-PROD-CREATED-TS              00151000
151100                                       (WS-INSERT-SUB).           00151100
151200     MOVE WS-RUN-TIMESTAMP     TO PT-PROD-UPDATED-TS              00151200
151300                                       (WS-INSERT-SUB).           00151300
151400 401-EXIT.                                                        00151400
151500     EXIT.                                                        00151500
151600
151700 403-SHIFT-PRODUCT-ROW-DOWN.                                      00151700
151800     MOVE PROD-TAB-ROW (WS-SHIFT-SUB)                             00151800
151900         TO PROD-TAB-ROW (WS-SHIFT-SUB + 1).                      00151900
152000     SUBTRACT 1 FROM WS-SHIFT-SUB.                                00152000
152100 403-EXIT.                                                        00152100
152200     EXIT.                                                        00152200
152300
152400****************************************************************  00152400
152500* 410/411 - BINARY SEARCH / INSERT, CUST-TAB-ROW.  SAME SHAPE     00152500
152600* AS 400/401.                                                     00152600
152700****************************************************************  00152700
152800 410-FIND-CUSTOMER-BY-ID.                                         00152800
152900     MOVE 'N' TO WS-CUST-FOUND-SW.                                00152900
153000     MOVE 1 TO WS-SRCH-LOW.                                       00153000
153100     MOVE CUST-TAB-COUNT TO WS-SRCH-HIGH.                         00153100
153200     PERFORM 412-CUSTOMER-SEARCH-STEP THRU 412-EXIT               00153200
153300         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH                         00153300
153400            OR WS-CUST-FOUND.                                     00153400
153500 410-EXIT.                                                        00153500
153600     EXIT.                                                        00153600
153700
153800 412-CUSTOMER-SEARCH-STEP.                                        00153800
153900     COMPUTE WS-SRCH-MID =                                        00153900
154000         (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.                        00154000
154100     IF CT-CUST-ID (WS-SRCH-MID) = WS-SRCH-KEY                    00154100
154200         MOVE 'Y' TO WS-CUST-FOUND-SW                             00154200
154300         MOVE WS-SRCH-MID TO WS-SRCH-RESULT-SUB                   00154300
154400     ELSE                                                         00154400
154500         IF CT-CUST-ID (WS-SRCH-MID) < WS-SRCH-KEY                00154500
154600             COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1                00154600
154700         ELSE                                                     00154700
154800             COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1               00154800
154900         END-IF                                                   00154900
155000     END-IF.                                                      00155000
155100 412-EXIT.                                                        00155100
155200     EXIT.                                                        00155200
155300
155400 411-INSERT-CUSTOMER-ROW.                                         00155400
155500     MOVE WS-SRCH-LOW TO WS-INSERT-SUB.                           00155500
155600     MOVE CUST-TAB-COUNT TO WS-SHIFT-SUB.                         00155600
155700     ADD 1 TO CUST-TAB-COUNT.                                     00155700
155800     PERFORM 413-SHIFT-CUSTOMER-ROW-DOWN THRU 413-EXIT            00155800
155900         UNTIL WS-SHIFT-SUB < WS-INSERT-SUB.                      00155900
156000     MOVE WS-NEXT-CUST-ID    TO CT-CUST-ID (WS-INSERT-SUB).       00156000
156100     MOVE WS-RC-FIRST-NAME   TO CT-FIRST-NAME (WS-INSERT-SUB).    00156100
156200     MOVE WS-RC-LAST-NAME    TO CT-LAST-NAME (WS-INSERT-SUB).     00156200
156300     MOVE WS-RC-EMAIL        TO CT-EMAIL (WS-INSERT-SUB).         00156300
156400     MOVE WS-RC-PHONE        TO CT-PHONE (WS-INSERT-SUB).         00156400
156500     MOVE SPACES             TO CT-ADR-STREET (WS-INSERT-SUB).    00156500
156600     MOVE SPACES             TO CT-ADR-NUMBER (WS-INSERT-SUB).    00156600
156700     MOVE SPACES             TO CT-ADR-COMPLEMENT (WS-INSERT-SUB).00156700
156800     MOVE SPACES             TO CT-ADR-NEIGHBORHOOD               00156800
156900                                       (WS-INSERT-SUB).           00156900
157000     MOVE SPACES             TO CT-ADR-CITY (WS-INSERT-SUB).      00157000
157100     MOVE SPACES             TO CT-ADR-STATE (WS-INSERT-SUB).     00157100
157200     MOVE SPACES             TO CT-ADR-ZIP-CODE (WS-INSERT-SUB).  00157200
157300     MOVE SPACES             TO CT-ADR-COUNTRY (WS-INSERT-SUB).   00157300
157400     MOVE 'Y'                TO CT-ACTIVE-SW (WS-INSERT-SUB).     00157400
157500     MOVE WS-RUN-TIMESTAMP   TO CT-CREATED-TS (WS-INSERT-SUB).    00157500
157600     MOVE WS-RUN-TIMESTAMP   TO CT-UPDATED-TS (WS-INSERT-SUB).    00157600
157700 411-EXIT.                                                        00157700
157800     EXIT.                                                        00157800
157900
158000 413-SHIFT-CUSTOMER-ROW-DOWN.                                     00158000
158100     MOVE CUST-TAB-ROW (WS-SHIFT-SUB)                             00158100
158200         TO CUST-TAB-ROW (WS-SHIFT-SUB + 1).                      00158200
158300     SUBTRACT 1 FROM WS-SHIFT-SUB.                                00158300
158400 413-EXIT.                                                        00158400
158500     EXIT.                                                        00158500
158600
158700****************************************************************  00158700
158800* 420/421 - BINARY SEARCH / INSERT, ORDR-TAB-ROW.                 00158800
158900****************************************************************  00158900
159000 420-FIND-ORDER-BY-ID.                                            00159000
159100     MOVE 'N' TO WS-ORDR-FOUND-SW.                                00159100
159200     MOVE 1 TO WS-SRCH-LOW.                                       00159200
159300     MOVE ORDR-TAB-COUNT TO WS-SRCH-HIGH.                         00159300
159400     PERFORM 422-ORDER-SEARCH-STEP THRU 422-EXIT                  00159400
159500         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH                         00159500
159600            OR WS-ORDR-FOUND.                                     00159600
159700 420-EXIT.                                                        00159700
159800     EXIT.                                                        00159800
159900
160000 422-ORDER-SEARCH-STEP.                                           00160000
160100     COMPUTE WS-SRCH-MID =                                        00160100
160200         (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.                        00160200
160300     IF OT-ORD-ID (WS-SRCH-MID) = WS-SRCH-KEY                     00160300
160400         MOVE 'Y' TO WS-ORDR-FOUND-SW                             00160400
160500         MOVE WS-SRCH-MID TO WS-SRCH-RESULT-SUB                   00160500
160600     ELSE                                                         00160600
160700         IF OT-ORD-ID (WS-SRCH-MID) < WS-SRCH-KEY                 00160700
160800             COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1                00160800
160900         ELSE                                                     00160900
161000             COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1               00161000
161100         END-IF                                                   00161100
161200     END-IF.                                                      00161200
161300 422-EXIT.                                                        00161300
161400     EXIT.                                                        00161400
161500
161600 421-INSERT-ORDER-ROW.                                            00161600
161700     MOVE WS-SRCH-LOW TO WS-INSERT-SUB.                           00161700
161800     MOVE ORDR-TAB-COUNT TO WS-SHIFT-SUB.                         00161800
161900     ADD 1 TO ORDR-TAB-COUNT.                                     00161900
162000     PERFORM 423-SHIFT-ORDER-ROW-DOWN THRU 423-EXIT               00162000
162100         UNTIL WS-SHIFT-SUB < WS-INSERT-SUB.                      00162100
162200     MOVE WS-NEXT-ORDR-ID    TO OT-ORD-ID (WS-INSERT-SUB).        00162200
162300     MOVE TRN-KEY-1 OF TRANSACTION-RECORD-BODY                    00162300
162400                             TO OT-CUST-ID (WS-INSERT-SUB).       00162400
162500     SET OT-STAT-PENDING (WS-INSERT-SUB) TO TRUE.                 00162500
162600     MOVE ZEROES             TO OT-TOTAL-AMT (WS-INSERT-SUB).     00162600
162700     MOVE 'BRL'              TO OT-CURRENCY (WS-INSERT-SUB).      00162700
162800     MOVE WS-CO-STREET       TO OT-DELIV-STREET (WS-INSERT-SUB).  00162800
162900     MOVE WS-CO-NUMBER       TO OT-DELIV-NUMBER (WS-INSERT-SUB).  00162900
163000     MOVE WS-CO-COMPLEMENT   TO OT-DELIV-COMPLEMENT               00163000
163100                                    (WS-INSERT-SUB).              00163100
163200     MOVE WS-CO-NEIGHBORHOOD TO OT-DELIV-NEIGHBORHOOD             00163200
163300                                    (WS-INSERT-SUB).              00163300
163400     MOVE WS-CO-CITY         TO OT-DELIV-CITY (WS-INSERT-SUB).    00163400
163500     MOVE WS-CO-STATE        TO OT-DELIV-STATE (WS-INSERT-SUB).   00163500
163600     MOVE WS-CO-ZIP-CODE     TO OT-DELIV-ZIP-CODE (WS-INSERT-SUB).00163600
163700     MOVE WS-CO-COUNTRY      TO OT-DELIV-COUNTRY (WS-INSERT-SUB). 00163700
163800     MOVE ZEROES             TO OT-ITEM-COUNT (WS-INSERT-SUB).    00163800
163900     MOVE WS-RUN-TIMESTAMP   TO OT-CREATED-TS (WS-INSERT-SUB).    00163900
164000     MOVE WS-RUN-TIMESTAMP   TO OT-UPDATED-TS (WS-INSERT-SUB).    00164000
164100 421-EXIT.                                                        00164100
164200     EXIT.                                                        00164200
164300
164400 423-SHIFT-ORDER-ROW-DOWN.                                        00164400
164500     MOVE ORDR-TAB-ROW (WS-SHIFT-SUB)                             00164500
164600         TO ORDR-TAB-ROW (WS-SHIFT-SUB + 1).                      00164600
164700     SUBTRACT 1 FROM WS-SHIFT-SUB.                                00164700
164800 423-EXIT.                                                        00164800
164900     EXIT.                                                        00164900
165000
165100****************************************************************  00165100
165200* 430/431/432 - ITEM TABLE.  KEY IS THE COMPOUND (ORDER-ID,       00165200
165300* ITEM-ID) PAIR, ASCENDING ORDER-ID WITHIN WHICH ASCENDING        00165300
165400* ITEM-ID, EXACTLY AS THE ORDRITEM FILE ITSELF IS SEQUENCED.      00165400
165500****************************************************************  00165500
165600 430-FIND-ITEM-BY-ORDER-AND-ID.                                   00165600
165700     MOVE 'N' TO WS-ITEM-FOUND-SW.                                00165700
165800     MOVE 1 TO WS-SRCH-LOW.                                       00165800
165900     MOVE ITEM-TAB-COUNT TO WS-SRCH-HIGH.                         00165900
166000     PERFORM 433-ITEM-SEARCH-STEP THRU 433-EXIT                   00166000
166100         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH                         00166100
166200            OR WS-ITEM-FOUND.                                     00166200
166300 430-EXIT.                                                        00166300
166400     EXIT.                                                        00166400
166500
166600 433-ITEM-SEARCH-STEP.                                            00166600
166700     COMPUTE WS-SRCH-MID =                                        00166700
166800         (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.                        00166800
166900     IF IT-ORDER-ID (WS-SRCH-MID) = OT-ORD-ID (WS-RESTORE-SUB)    00166900
167000        AND IT-ID (WS-SRCH-MID) =                                 00167000
167100            TRN-KEY-2 OF TRANSACTION-RECORD-BODY                  00167100
167200         MOVE 'Y' TO WS-ITEM-FOUND-SW                             00167200
167300         MOVE WS-SRCH-MID TO WS-SRCH-RESULT-SUB                   00167300
167400     ELSE                                                         00167400
167500         IF IT-ORDER-ID (WS-SRCH-MID) < OT-ORD-ID (WS-RESTORE-SUB)00167500
167600            OR (IT-ORDER-ID (WS-SRCH-MID) =                       00167600
167700                    OT-ORD-ID (WS-RESTORE-SUB)                    00167700
167800                AND IT-ID (WS-SRCH-MID) <                         00167800
167900                    TRN-KEY-2 OF TRANSACTION-RECORD-BODY)         00167900
168000             COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1                00168000
168100         ELSE                                                     00168100
168200             COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1               00168200
168300         END-IF                                                   00168300
168400     END-IF.                                                      00168400
168500 433-EXIT.                                                        00168500
168600     EXIT.                                                        00168600
168700
168800 431-INSERT-ITEM-ROW.                                             00168800
168900     MOVE 1 TO WS-SRCH-LOW.                                       00168900
169000     MOVE ITEM-TAB-COUNT TO WS-SRCH-HIGH.                         00169000
169100     PERFORM 434-ITEM-INSERT-POINT-STEP THRU 434-EXIT             00169100
169200         UNTIL WS-SRCH-LOW > WS-SRCH-HIGH.                        00169200
169300     MOVE WS-SRCH-LOW TO WS-INSERT-SUB.                           00169300
169400     MOVE ITEM-TAB-COUNT TO WS-SHIFT-SUB.                         00169400
169500     ADD 1 TO ITEM-TAB-COUNT.                                     00169500
169600     PERFORM 435-SHIFT-ITEM-ROW-DOWN THRU 435-EXIT                00169600
169700         UNTIL WS-SHIFT-SUB < WS-INSERT-SUB.                      00169700
169800     MOVE OT-ORD-ID (WS-RESTORE-SUB)                              00169800
169900                              TO IT-ORDER-ID (WS-INSERT-SUB).     00169900
170000     MOVE WS-NEXT-ITEM-ID     TO IT-ID (WS-INSERT-SUB).           00170000
170100     MOVE TRN-KEY-2 OF TRANSACTION-RECORD-BODY                    00170100
170200                              TO IT-PROD-ID (WS-INSERT-SUB).      00170200
170300     MOVE PT-PROD-NAME (WS-SRCH-RESULT-SUB)                       00170300
170400                              TO IT-PROD-NAME (WS-INSERT-SUB).    00170400
170500     MOVE PT-PROD-PRICE (WS-SRCH-RESULT-SUB)                      00170500
170600                              TO IT-UNIT-PRICE (WS-INSERT-SUB).   00170600
170700     MOVE TRN-QTY OF TRANSACTION-RECORD-BODY                      00170700
170800                              TO IT-QUANTITY (WS-INSERT-SUB).     00170800
170900     MOVE WS-LINE-TOTAL       TO IT-TOTAL-PRICE (WS-INSERT-SUB).  00170900
171000 431-EXIT.                                                        00171000
171100     EXIT.                                                        00171100
171200
171300 434-ITEM-INSERT-POINT-STEP.                                      00171300
171400     COMPUTE WS-SRCH-MID =                                        00171400
171500         (WS-SRCH-LOW + WS-SRCH-HIGH) / 2.                        00171500
171600     IF IT-ORDER-ID (WS-SRCH-MID) < OT-ORD-ID (WS-RESTORE-SUB)    00171600
171700        OR (IT-ORDER-ID (WS-SRCH-MID) =                           00171700
171800                OT-ORD-ID (WS-RESTORE-SUB)                        00171800
171900            AND IT-ID (WS-SRCH-MID) < WS-NEXT-ITEM-ID)            00171900
172000         COMPUTE WS-SRCH-LOW = WS-SRCH-MID + 1                    00172000
172100     ELSE                                                         00172100
172200         COMPUTE WS-SRCH-HIGH = WS-SRCH-MID - 1                   00172200
172300     END-IF.                                                      00172300
172400 434-EXIT.                                                        00172400
172500     EXIT.                                                        00172500
172600
172700 435-SHIFT-ITEM-ROW-DOWN.                                         00172700
172800     MOVE ITEM-TAB-ROW (WS-SHIFT-SUB)                             00172800
172900         TO ITEM-TAB-ROW (WS-SHIFT-SUB + 1).                      00172900
173000     SUBTRACT 1 FROM WS-SHIFT-SUB.                                00173000
173100 435-EXIT.                                                        00173100
173200     EXIT.                                                        00173200
173300
173400 432-REMOVE-ITEM-ROW.                                             00173400
173500     MOVE WS-SRCH-RESULT-SUB TO WS-SHIFT-SUB.                     00173500
173600     PERFORM 436-SHIFT-ITEM-ROW-UP THRU 436-EXIT                  00173600
173700         UNTIL WS-SHIFT-SUB >= ITEM-TAB-COUNT.                    00173700
173800     SUBTRACT 1 FROM ITEM-TAB-COUNT.                              00173800
173900 432-EXIT.                                                        00173900
174000     EXIT.                                                        00174000
174100
174200 436-SHIFT-ITEM-ROW-UP.                                           00174200
174300     MOVE ITEM-TAB-ROW (WS-SHIFT-SUB + 1)                         00174300
174400         TO ITEM-TAB-ROW (WS-SHIFT-SUB).                          00174400
174500     ADD 1 TO WS-SHIFT-SUB.                                       00174500
174600 436-EXIT.                                                        00174600
174700     EXIT.                                                        00174700
174800
174900****************************************************************  00174900
175000* 437 - ONE-PRODUCT-PER-ORDER CHECK (ORIG-0072).  ITEM-TABLE      00175000
175100* IS NOT KEYED FOR THIS, SO 240-AI-ADD-ITEM SCANS IT BEFORE       00175100
175200* INSERTING A NEW LINE.  CALLER SETS WS-SRCH-KEY TO THE           00175200
175300* ORDER ID AND WS-RESTORE-SUB'S COMPANION PRODUCT KEY IS          00175300
175400* PASSED VIA TRN-KEY-2.                                           00175400
175500****************************************************************  00175500
175600 437-CHECK-ITEM-NOT-ON-ORDER.                                     00175600
175700     MOVE 'N' TO WS-ITEM-DUP-SW.                                  00175700
175800     MOVE 1 TO WS-DUP-ITEM-SCAN-SUB.                              00175800
175900     PERFORM 438-SCAN-ORDER-ITEMS-LOOP THRU 438-EXIT              00175900
176000         UNTIL WS-DUP-ITEM-SCAN-SUB > ITEM-TAB-COUNT              00176000
176100            OR WS-ITEM-IS-DUP.                                    00176100
176200     IF WS-ITEM-IS-DUP                                            00176200
176300         MOVE 'PRODUCT ALREADY ON ORDER' TO WS-REJECT-REASON      00176300
176400     END-IF.                                                      00176400
176500 437-EXIT.                                                        00176500
176600     EXIT.                                                        00176600
176700
176800 438-SCAN-ORDER-ITEMS-LOOP.                                       00176800
176900     IF IT-ORDER-ID (WS-DUP-ITEM-SCAN-SUB) =                      00176900
177000            TRN-KEY-1 OF TRANSACTION-RECORD-BODY                  00177000
177100        AND IT-PROD-ID (WS-DUP-ITEM-SCAN-SUB) =                   00177100
177200            TRN-KEY-2 OF TRANSACTION-RECORD-BODY                  00177200
177300         MOVE 'Y' TO WS-ITEM-DUP-SW                               00177300
177400     END-IF.                                                      00177400
177500     ADD 1 TO WS-DUP-ITEM-SCAN-SUB.                               00177500
177600 438-EXIT.                                                        00177600
177700     EXIT.                                                        00177700
177800
177900****************************************************************  00177900
178000* 500-503 - NEXT-KEY GENERATORS.  EACH TABLE'S HIGHEST-KEY ROW    00178000
178100* IS ITS LAST ROW (TABLES ARE KEPT ASCENDING), SO THE NEXT KEY    00178100
178200* IS SIMPLY THAT ROW'S KEY PLUS ONE, OR 1 IF THE TABLE IS         00178200
178300* STILL EMPTY.                                                    00178300
178400****************************************************************  00178400
178500 500-NEXT-PRODUCT-ID.                                             00178500
178600     IF PROD-TAB-COUNT = ZEROES                                   00178600
178700         MOVE 1 TO WS-NEXT-PROD-ID                                00178700
178800     ELSE                                                         00178800
178900         COMPUTE WS-NEXT-PROD-ID =                                00178900
179000             PT-PROD-ID (PROD-TAB-COUNT) + 1                      00179000
179100     END-IF.                                                      00179100
179200 500-EXIT.                                                        00179200
179300     EXIT.                                                        00179300
179400
179500 501-NEXT-CUSTOMER-ID.                                            00179500
179600     IF CUST-TAB-COUNT = ZEROES                                   00179600
179700         MOVE 1 TO WS-NEXT-CUST-ID                                00179700
179800     ELSE                                                         00179800
179900         COMPUTE WS-NEXT-CUST-ID =                                00179900
180000             CT-CUST-ID (CUST-TAB-COUNT) + 1                      00180000
180100     END-IF.                                                      00180100
180200 501-EXIT.                                                        00180200
180300     EXIT.                                                        00180300
180400
180500 502-NEXT-ORDER-ID.                                               00180500
180600     IF ORDR-TAB-COUNT = ZEROES                                   00180600
180700         MOVE 1 TO WS-NEXT-ORDR-ID                                00180700
180800     ELSE                                                         00180800
180900         COMPUTE WS-NEXT-ORDR-ID =                                00180900
181000             OT-ORD-ID (ORDR-TAB-COUNT) + 1                       00181000
181100     END-IF.                                                      00181100
181200 502-EXIT.                                                        00181200
181300     EXIT.                                                        00181300
181400
181500 503-NEXT-ITEM-ID.                                                00181500
181600     IF ITEM-TAB-COUNT = ZEROES                                   00181600
181700         MOVE 1 TO WS-NEXT-ITEM-ID                                00181700
181800     ELSE                                                         00181800
181900         COMPUTE WS-NEXT-ITEM-ID =                                00181900
182000             IT-ID (ITEM-TAB-COUNT) + 1                           00182000
182100     END-IF.                                                      00182100
182200 503-EXIT.                                                        00182200
182300     EXIT.                                                        00182300
182400
182500****************************************************************  00182500
182600* 700 - OPEN-FILES (ORIG-0001/ORIG-0053).  SAME ABEND-ON-BAD-     00182600
182700* OPEN SHAPE AS THE OLD SAM1 PROGRAM THIS JOB REPLACED: BAD       00182700
182800* FILE STATUS SETS RETURN-CODE 16 AND FORCES THE TRANSACTION      00182800
182900* LOOP TO SKIP BY PRETENDING EOF, SO THE RUN STOPS CLEANLY        00182900
183000* INSTEAD OF ABENDING MID-TAPE.                                   00183000
183100****************************************************************  00183100
183200 700-OPEN-FILES.                                                  00183200
183300     OPEN INPUT  PRODUCT-MASTER-IN                                00183300
183400                 CUSTOMER-MASTER-IN                               00183400
183500                 ORDER-MASTER-IN                                  00183500
183600                 ORDER-ITEM-IN                                    00183600
183700                 TRANSACTION-IN                                   00183700
183800          OUTPUT PRODUCT-MASTER-OUT                               00183800
183900                 CUSTOMER-MASTER-OUT                              00183900
184000                 ORDER-MASTER-OUT                                 00184000
184100                 ORDER-ITEM-OUT                                   00184100
184200                 REPORT-OUT.                                      00184200
184300     IF WS-PRODIN-STATUS NOT = '00'                               00184300
184400         DISPLAY 'ERROR OPENING PRODUCT MASTER INPUT. RC:'        00184400
184500                 WS-PRODIN-STATUS                                 00184500
184600         MOVE 16 TO RETURN-CODE                                   00184600
184700         MOVE 'Y' TO WS-TRAN-EOF-SW                               00184700
184800     END-IF.                                                      00184800
184900     IF WS-CUSTIN-STATUS NOT = '00'                               00184900
185000         DISPLAY 'ERROR OPENING CUSTOMER MASTER INPUT. RC:'       00185000
185100                 WS-CUSTIN-STATUS                                 00185100
185200         MOVE 16 TO RETURN-CODE                                   00185200
185300         MOVE 'Y' TO WS-TRAN-EOF-SW                               00185300
185400     END-IF.                                                      00185400
185500     IF WS-ORDRIN-STATUS NOT = '00'                               00185500
185600         DISPLAY 'ERROR OPENING ORDER MASTER INPUT. RC:'          00185600
185700                 WS-ORDRIN-STATUS                                 00185700
185800         MOVE 16 TO RETURN-CODE                                   00185800
185900         MOVE 'Y' TO WS-TRAN-EOF-SW                               00185900
186000     END-IF.                                                      00186000
186100     IF WS-ITEMIN-STATUS NOT = '00'                               00186100
186200         DISPLAY 'ERROR OPENING ORDER ITEM INPUT. RC:'            00186200
186300                 WS-ITEMIN-STATUS                                 00186300
186400         MOVE 16 TO RETURN-CODE                                   00186400
186500         MOVE 'Y' TO WS-TRAN-EOF-SW                               00186500
186600     END-IF.                                                      00186600
186700     IF WS-TRANFILE-STATUS NOT = '00'                             00186700
186800         DISPLAY 'ERROR OPENING TRANSACTION FILE. RC:'            00186800
186900                 WS-TRANFILE-STATUS                               00186900
187000         MOVE 16 TO RETURN-CODE                                   00187000
187100         MOVE 'Y' TO WS-TRAN-EOF-SW                               00187100
187200     END-IF.                                                      00187200
187300     IF WS-PRODOUT-STATUS NOT = '00'                              00187300
187400         DISPLAY 'ERROR OPENING PRODUCT MASTER OUTPUT. RC:'       00187400
187500                 WS-PRODOUT-STATUS                                00187500
187600         MOVE 16 TO RETURN-CODE                                   00187600
187700         MOVE 'Y' TO WS-TRAN-EOF-SW                               00187700
187800     END-IF.                                                      00187800
187900     IF WS-CUSTOUT-STATUS NOT = '00'                              00187900
188000         DISPLAY 'ERROR OPENING CUSTOMER MASTER OUTPUT. RC:'      00188000
188100                 WS-CUSTOUT-STATUS                                00188100
188200         MOVE 16 TO RETURN-CODE                                   00188200
188300         MOVE 'Y' TO WS-TRAN-EOF-SW                               00188300
188400     END-IF.                                                      00188400
188500     IF WS-ORDROUT-STATUS NOT = '00'                              00188500
188600         DISPLAY 'ERROR OPENING ORDER MASTER OUTPUT. RC:'         00188600
188700                 WS-ORDROUT-STATUS                                00188700
188800         MOVE 16 TO RETURN-CODE                                   00188800
188900         MOVE 'Y' TO WS-TRAN-EOF-SW                               00188900
189000     END-IF.                                                      00189000
189100     IF WS-ITEMOUT-STATUS NOT = '00'                              00189100
189200         DISPLAY 'ERROR OPENING ORDER ITEM OUTPUT. RC:'           00189200
189300                 WS-ITEMOUT-STATUS                                00189300
189400         MOVE 16 TO RETURN-CODE                                   00189400
189500         MOVE 'Y' TO WS-TRAN-EOF-SW                               00189500
189600     END-IF.                                                      00189600
189700     IF WS-REPORT-STATUS NOT = '00'                               00189700
189800         DISPLAY 'ERROR OPENING REPORT FILE. RC:'                 00189800
189900                 WS-REPORT-STATUS                                 00189900
190000         MOVE 16 TO RETURN-CODE                                   00190000
190100         MOVE 'Y' TO WS-TRAN-EOF-SW                               00190100
190200     END-IF.                                                      00190200
190300     IF WS-TRAN-EOF                                               00190300
190400         GO TO 705-FILE-OPEN-ABEND                                00190400
190500     END-IF.                                                      00190500
190600 700-EXIT.                                                        00190600
190700     EXIT.                                                        00190700
190800
190900****************************************************************  00190900
191000* 705 - FILE OPEN ABEND (ORIG-0075).  700 LISTS EVERY BAD OPEN    00191000
191100* SO OPERATIONS CAN SEE THE WHOLE PICTURE IN ONE RUN, BUT THE     00191100
191200* JOB MUST NOT FALL THROUGH INTO 050/100 AND WRITE MASTERS OFF    00191200
191300* OF TABLES THAT WERE NEVER LOADED -- WE HAD A RUN DO EXACTLY     00191300
191400* THAT IN '02 AND IT ZEROED OUT A DAY OF ORDERS.                  00191400
191500****************************************************************  00191500
191600 705-FILE-OPEN-ABEND.                                             00191600
191700     DISPLAY 'ORDPROC1 ABEND -- ONE OR MORE FILES FAILED TO OPEN'.00191700
191800     STOP RUN.                                                    00191800
191900
192000 790-CLOSE-FILES.                                                 00192000
192100     CLOSE PRODUCT-MASTER-IN                                      00192100
192200           PRODUCT-MASTER-OUT                                     00192200
192300           CUSTOMER-MASTER-IN                                     00192300
192400           CUSTOMER-MASTER-OUT                                    00192400
192500           ORDER-MASTER-IN                                        00192500
192600           ORDER-MASTER-OUT                                       00192600
192700           ORDER-ITEM-IN                                          00192700
192800           ORDER-ITEM-OUT                                         00192800
192900           TRANSACTION-IN                                         00192900
193000           REPORT-OUT.                                            00193000
193100 790-EXIT.                                                        00193100
193200     EXIT.                                                        00193200
193300
193400****************************************************************  00193400
193500* 800 - REPORT HEADER (ORIG-0001 STYLE, CARRIED FORWARD FROM      00193500
193600* THE OLD SAM1 JOB).  TOP-OF-FORM ON THE FIRST PAGE.              00193600
193700****************************************************************  00193700
193800 800-INIT-REPORT.                                                 00193800
193900     MOVE WS-CURRENT-DATE TO RPT-HDR1-DATE.                       00193900
194000     MOVE WS-CURRENT-TIME TO RPT-HDR1-TIME.                       00194000
194100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00194100
194200 800-EXIT.                                                        00194200
194300     EXIT.                                                        00194300
194400
194500****************************************************************  00194500
194600* 820 - ONE DETAIL LINE PER TRANSACTION READ (ORIG-0004).         00194600
194700****************************************************************  00194700
194800 820-WRITE-DETAIL-LINE.                                           00194800
194900     MOVE TRN-CODE OF TRANSACTION-RECORD-BODY TO RPT-DTL-CODE.    00194900
195000     MOVE TRN-KEY-1 OF TRANSACTION-RECORD-BODY TO RPT-DTL-KEY1.   00195000
195100     MOVE TRN-KEY-2 OF TRANSACTION-RECORD-BODY TO RPT-DTL-KEY2.   00195100
195200     IF WS-TRAN-ACCEPTED                                          00195200
195300         MOVE 'ACCEPTED' TO RPT-DTL-RESULT                        00195300
195400         MOVE SPACES TO RPT-DTL-REASON                            00195400
195500     ELSE                                                         00195500
195600         MOVE 'REJECTED' TO RPT-DTL-RESULT                        00195600
195700         MOVE WS-REJECT-REASON TO RPT-DTL-REASON                  00195700
195800         ADD 1 TO WS-TOT-REJECTED                                 00195800
195900     END-IF.                                                      00195900
196000     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00196000
196100 820-EXIT.                                                        00196100
196200     EXIT.                                                        00196200
196300
196400****************************************************************  00196400
196500* 850 - TRANSACTION CODE STATISTICS (ORIG-0004).  ONE LINE PER    00196500
196600* CODE, REQUESTED/ACCEPTED/REJECTED COUNTS, PLUS A TOTAL LINE     00196600
196700* ACROSS ALL EIGHT CODES FOR THE RUN (ORIG-0073).                 00196700
196800****************************************************************  00196800
196900 850-REPORT-TRAN-STATS.                                           00196900
197000     WRITE REPORT-RECORD FROM RPT-STATS-HEADER AFTER 2.           00197000
197100     MOVE 'RC'       TO RPT-STAT-CODE.                            00197100
197200     MOVE WS-TOT-RC-REQ TO RPT-STAT-REQ.                          00197200
197300     MOVE WS-TOT-RC-OK  TO RPT-STAT-OK.                           00197300
197400     COMPUTE RPT-STAT-REJ = WS-TOT-RC-REQ - WS-TOT-RC-OK.         00197400
197500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00197500
197600     MOVE 'CP'       TO RPT-STAT-CODE.                            00197600
197700     MOVE WS-TOT-CP-REQ TO RPT-STAT-REQ.                          00197700
197800     MOVE WS-TOT-CP-OK  TO RPT-STAT-OK.                           00197800
197900     COMPUTE RPT-STAT-REJ = WS-TOT-CP-REQ - WS-TOT-CP-OK.         00197900
198000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00198000
198100     MOVE 'UP'       TO RPT-STAT-CODE.                            00198100
198200     MOVE WS-TOT-UP-REQ TO RPT-STAT-REQ.                          00198200
198300     MOVE WS-TOT-UP-OK  TO RPT-STAT-OK.                           00198300
198400     COMPUTE RPT-STAT-REJ = WS-TOT-UP-REQ - WS-TOT-UP-OK.         00198400
198500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00198500
198600     MOVE 'CO'       TO RPT-STAT-CODE.                            00198600
198700     MOVE WS-TOT-CO-REQ TO RPT-STAT-REQ.                          00198700
198800     MOVE WS-TOT-CO-OK  TO RPT-STAT-OK.                           00198800
198900     COMPUTE RPT-STAT-REJ = WS-TOT-CO-REQ - WS-TOT-CO-OK.         00198900
199000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00199000
199100     MOVE 'AI'       TO RPT-STAT-CODE.                            00199100
199200     MOVE WS-TOT-AI-REQ TO RPT-STAT-REQ.                          00199200
199300     MOVE WS-TOT-AI-OK  TO RPT-STAT-OK.                           00199300
199400     COMPUTE RPT-STAT-REJ = WS-TOT-AI-REQ - WS-TOT-AI-OK.         00199400
199500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00199500
199600     MOVE 'RI'       TO RPT-STAT-CODE.                            00199600
199700     MOVE WS-TOT-RI-REQ TO RPT-STAT-REQ.                          00199700
199800     MOVE WS-TOT-RI-OK  TO RPT-STAT-OK.                           00199800
199900     COMPUTE RPT-STAT-REJ = WS-TOT-RI-REQ - WS-TOT-RI-OK.         00199900
200000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00200000
200100     MOVE 'KO'       TO RPT-STAT-CODE.                            00200100
200200     MOVE WS-TOT-KO-REQ TO RPT-STAT-REQ.                          00200200
200300     MOVE WS-TOT-KO-OK  TO RPT-STAT-OK.                           00200300
200400     COMPUTE RPT-STAT-REJ = WS-TOT-KO-REQ - WS-TOT-KO-OK.         00200400
200500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00200500
200600     MOVE 'CX'       TO RPT-STAT-CODE.                            00200600
200700     MOVE WS-TOT-CX-REQ TO RPT-STAT-REQ.                          00200700
200800     MOVE WS-TOT-CX-OK  TO RPT-STAT-OK.                           00200800
200900     COMPUTE RPT-STAT-REJ = WS-TOT-CX-REQ - WS-TOT-CX-OK.         00200900
201000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.           00201000
201100     MOVE 'TOTAL'    TO RPT-STAT-CODE.                            00201100
201200     MOVE WS-TRANS-READ TO RPT-STAT-REQ.                          00201200
201300     COMPUTE RPT-STAT-OK = WS-TRANS-READ - WS-TOT-REJECTED.       00201300
201400     MOVE WS-TOT-REJECTED TO RPT-STAT-REJ.                        00201400
201500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           00201500
201600 850-EXIT.                                                        00201600
201700     EXIT.                                                        00201700
201800
201900****************************************************************  00201900
202000* 860 - ORDERS BY CUSTOMER, WITH A CONTROL BREAK ON CUST-ID AND   00202000
202100* A RUNNING TOTAL OF ORD-TOTAL-AMT PER CUSTOMER (ORIG-0053,       00202100
202200* TAKES THE PLACE OF THE OLD CUSTOMER-BALANCE LISTING SAM1        00202200
202300* USED TO PRINT).  ORDR-TAB-ROW IS ASCENDING ORD-ID, NOT          00202300
202400* ASCENDING CUST-ID, SO EACH CUSTOMER IS MATCHED BY A LINEAR      00202400
202500* RESCAN RATHER THAN A CONTROL BREAK ON THE NATURAL TABLE         00202500
202600* ORDER.                                                          00202600
202700****************************************************************  00202700
202800 860-REPORT-ORDERS-BY-CUSTOMER.                                   00202800
202900     WRITE REPORT-RECORD FROM RPT-CUST-HEADER AFTER PAGE.         00202900
203000     MOVE ZEROES TO WS-CUST-GRAND-TOTAL.                          00203000
203100     MOVE 1 TO WS-CUST-ORD-SUB.                                   00203100
203200     PERFORM 862-CUST-BREAK-LOOP THRU 862-EXIT                    00203200
203300         UNTIL WS-CUST-ORD-SUB > CUST-TAB-COUNT.                  00203300
203400     MOVE WS-CUST-GRAND-TOTAL TO RPT-CG-TOTAL.                    00203400
203500     WRITE REPORT-RECORD FROM RPT-CUST-GRAND-LINE AFTER 2.        00203500
203600 860-EXIT.                                                        00203600
203700     EXIT.                                                        00203700
203800
203900 862-CUST-BREAK-LOOP.                                             00203900
204000     MOVE ZEROES TO WS-CUST-RUNNING-TOTAL.                        00204000
204100     MOVE CT-CUST-ID (WS-CUST-ORD-SUB) TO RPT-CB-CUST-ID.         00204100
204200     STRING CT-FIRST-NAME (WS-CUST-ORD-SUB) DELIMITED BY SPACE    00204200
204300            ' '                             DELIMITED BY SIZE     00204300
204400            CT-LAST-NAME (WS-CUST-ORD-SUB)  DELIMITED BY SPACE    00204400
204500            INTO RPT-CB-NAME                                      00204500
204600     END-STRING.                                                  00204600
204700     WRITE REPORT-RECORD FROM RPT-CUST-BREAK-LINE AFTER 2.        00204700
204800     MOVE 1 TO WS-CUST-ITEM-SUB.                                  00204800
204900     PERFORM 864-CUST-ORDER-DETAIL-LOOP THRU 864-EXIT             00204900
205000         UNTIL WS-CUST-ITEM-SUB > ORDR-TAB-COUNT.                 00205000
205100     MOVE WS-CUST-RUNNING-TOTAL TO RPT-CT-TOTAL.                  00205100
205200     WRITE REPORT-RECORD FROM RPT-CUST-TOTAL-LINE AFTER 1.        00205200
205300     ADD WS-CUST-RUNNING-TOTAL TO WS-CUST-GRAND-TOTAL.            00205300
205400     ADD 1 TO WS-CUST-ORD-SUB.                                    00205400
205500 862-EXIT.                                                        00205500
205600     EXIT.                                                        00205600
205700
205800 864-CUST-ORDER-DETAIL-LOOP.                                      00205800
205900     IF OT-CUST-ID (WS-CUST-ITEM-SUB) =                           00205900
206000             CT-CUST-ID (WS-CUST-ORD-SUB)                         00206000
206100         MOVE OT-ORD-ID (WS-CUST-ITEM-SUB) TO RPT-CD-ORD-ID       00206100
206200         EVALUATE TRUE                                            00206200
206300             WHEN OT-STAT-PENDING (WS-CUST-ITEM-SUB)              00206300
206400                 MOVE 'PENDING'   TO RPT-CD-STATUS                00206400
206500             WHEN OT-STAT-CONFIRMED (WS-CUST-ITEM-SUB)            00206500
206600                 MOVE 'CONFIRMED' TO RPT-CD-STATUS                00206600
206700             WHEN OT-STAT-PREPARING (WS-CUST-ITEM-SUB)            00206700
206800                 MOVE 'PREPARING' TO RPT-CD-STATUS                00206800
206900             WHEN OT-STAT-SHIPPED (WS-CUST-ITEM-SUB)              00206900
207000                 MOVE 'SHIPPED'   TO RPT-CD-STATUS                00207000
207100             WHEN OT-STAT-DELIVERED (WS-CUST-ITEM-SUB)            00207100
207200                 MOVE 'DELIVERED' TO RPT-CD-STATUS                00207200
207300             WHEN OT-STAT-CANCELLED (WS-CUST-ITEM-SUB)            00207300
207400                 MOVE 'CANCELLED' TO RPT-CD-STATUS                00207400
207500         END-EVALUATE                                             00207500
207600         MOVE OT-TOTAL-AMT (WS-CUST-ITEM-SUB) TO RPT-CD-TOTAL     00207600
207700         WRITE REPORT-RECORD FROM RPT-CUST-DETAIL-LINE AFTER 1    00207700
207800         ADD OT-TOTAL-AMT (WS-CUST-ITEM-SUB)                      00207800
207900             TO WS-CUST-RUNNING-TOTAL                             00207900
208000     END-IF.                                                      00208000
208100     ADD 1 TO WS-CUST-ITEM-SUB.                                   00208100
208200 864-EXIT.                                                        00208200
208300     EXIT.                                                        00208300
208400
208500****************************************************************  00208500
208600* 870 - AVAILABLE PRODUCTS LISTING.  ONLY PRINTS WHEN UPSI-0      00208600
208700* IS OFF (AVAIL-RPT-WANTED) -- SEE SPECIAL-NAMES AND THE UPSI     00208700
208800* CHECK IN 000-MAIN-LOGIC (ORIG-0009/ORIG-0041).                  00208800
208900****************************************************************  00208900
209000 870-REPORT-AVAILABLE-PRODUCTS.                                   00209000
209100     WRITE REPORT-RECORD FROM RPT-AVAIL-HEADER AFTER PAGE.        00209100
209200     MOVE 1 TO WS-AVAIL-SUB.                                      00209200
209300     PERFORM 872-AVAIL-DETAIL-LOOP THRU 872-EXIT                  00209300
209400         UNTIL WS-AVAIL-SUB > PROD-TAB-COUNT.                     00209400
209500 870-EXIT.                                                        00209500
209600     EXIT.                                                        00209600
209700
209800 872-AVAIL-DETAIL-LOOP.                                           00209800
209900     IF PT-PROD-IS-ACTIVE (WS-AVAIL-SUB)                          00209900
210000        AND PT-PROD-STOCK-QTY (WS-AVAIL-SUB) > ZEROES             00210000
210100         MOVE PT-PROD-ID (WS-AVAIL-SUB)       TO RPT-AV-PROD-ID   00210100
210200         MOVE PT-PROD-NAME (WS-AVAIL-SUB)     TO RPT-AV-NAME      00210200
210300         MOVE PT-PROD-PRICE (WS-AVAIL-SUB)    TO RPT-AV-PRICE     00210300
210400         MOVE PT-PROD-STOCK-QTY (WS-AVAIL-SUB) TO RPT-AV-STOCK    00210400
210500         MOVE PT-PROD-CATEGORY (WS-AVAIL-SUB) TO RPT-AV-CATEGORY  00210500
210600         WRITE REPORT-RECORD FROM RPT-AVAIL-DETAIL AFTER 1        00210600
210700     END-IF.                                                      00210700
210800     ADD 1 TO WS-AVAIL-SUB.                                       00210800
210900 872-EXIT.                                                        00210900
211000     EXIT.                                                        00211000
211100
211200****************************************************************  00211200
211300* 900 - WRITE THE FOUR MASTERS BACK OUT, IN TABLE (ASCENDING      00211300
211400* KEY) ORDER, SO THE OUTPUT FILES STAY IN THE SAME ORDER THE      00211400
211500* NEXT RUN'S 050-LOAD-MASTERS EXPECTS TO FIND THEM IN             00211500
211600* (ORIG-0031).                                                    00211600
211700****************************************************************  00211700
211800 900-WRITE-MASTERS.                                               00211800
211900     PERFORM 901-WRITE-PRODUCT-MASTERS THRU 901-EXIT.             00211900
212000     PERFORM 902-WRITE-CUSTOMER-MASTERS THRU 902-EXIT.            00212000
212100     PERFORM 903-WRITE-ORDER-MASTERS THRU 903-EXIT.               00212100
212200     PERFORM 904-WRITE-ITEM-MASTERS THRU 904-EXIT.                00212200
212300 900-EXIT.                                                        00212300
212400     EXIT.                                                        00212400
212500
212600 901-WRITE-PRODUCT-MASTERS.                                       00212600
212700     MOVE 1 TO WS-SRCH-RESULT-SUB.                                00212700
212800     PERFORM 905-WRITE-PRODUCT-ROW THRU 905-EXIT                  00212800
212900         UNTIL WS-SRCH-RESULT-SUB > PROD-TAB-COUNT.               00212900
213000 901-EXIT.                                                        00213000
213100     EXIT.                                                        00213100
213200
213300 905-WRITE-PRODUCT-ROW.                                           00213300
213400     MOVE PT-PROD-ID (WS-SRCH-RESULT-SUB)                         00213400
213500         TO PROD-ID OF PRODOUT-REC-BODY.                          00213500
213600     MOVE PT-PROD-NAME (WS-SRCH-RESULT-SUB)                       00213600
213700         TO PROD-NAME OF PRODOUT-REC-BODY.                        00213700
213800     MOVE PT-PROD-DESC (WS-SRCH-RESULT-SUB)                       00213800
213900         TO PROD-DESC OF PRODOUT-REC-BODY.                        00213900
214000     MOVE PT-PROD-PRICE (WS-SRCH-RESULT-SUB)                      00214000
214100         TO PROD-PRICE OF PRODOUT-REC-BODY.                       00214100
214200     MOVE PT-PROD-CURRENCY (WS-SRCH-RESULT-SUB)                   00214200
214300         TO PROD-CURRENCY OF PRODOUT-REC-BODY.                    00214300
214400     MOVE PT-PROD-STOCK-QTY (WS-SRCH-RESULT-SUB)                  00214400
214500         TO PROD-STOCK-QTY OF PRODOUT-REC-BODY.                   00214500
214600     MOVE PT-PROD-CATEGORY (WS-SRCH-RESULT-SUB)                   00214600
214700         TO PROD-CATEGORY OF PRODOUT-REC-BODY.                    00214700
214800     MOVE PT-PROD-ACTIVE-SW (WS-SRCH-RESULT-SUB)                  00214800
214900         TO PROD-ACTIVE-SW OF PRODOUT-REC-BODY.                   00214900
215000     MOVE PT-PROD-CREATED-TS (WS-SRCH-RESULT-SUB)                 00215000
215100         TO PROD-CREATED-TS OF PRODOUT-REC-BODY.                  00215100
215200     MOVE PT-PROD-UPDATED-TS (WS-SRCH-RESULT-SUB)                 00215200
215300         TO PROD-UPDATED-TS OF PRODOUT-REC-BODY.                  00215300
215400     WRITE PRODOUT-REC.                                           00215400
215500     ADD 1 TO WS-SRCH-RESULT-SUB.                                 00215500
215600 905-EXIT.                                                        00215600
215700     EXIT.                                                        00215700
215800
215900 902-WRITE-CUSTOMER-MASTERS.                                      00215900
216000     MOVE 1 TO WS-SRCH-RESULT-SUB.                                00216000
216100     PERFORM 906-WRITE-CUSTOMER-ROW THRU 906-EXIT                 00216100
216200         UNTIL WS-SRCH-RESULT-SUB > CUST-TAB-COUNT.               00216200
216300 902-EXIT.                                                        00216300
216400     EXIT.                                                        00216400
216500
216600 906-WRITE-CUSTOMER-ROW.                                          00216600
216700     MOVE CT-CUST-ID (WS-SRCH-RESULT-SUB)                         00216700
216800         TO CUST-ID OF CUSTOUT-REC-BODY.                          00216800
216900     MOVE CT-FIRST-NAME (WS-SRCH-RESULT-SUB)                      00216900
217000         TO CUST-FIRST-NAME OF CUSTOUT-REC-BODY.                  00217000
217100     MOVE CT-LAST-NAME (WS-SRCH-RESULT-SUB)                       00217100
217200         TO CUST-LAST-NAME OF CUSTOUT-REC-BODY.                   00217200
217300     MOVE CT-EMAIL (WS-SRCH-RESULT-SUB)                           00217300
217400         TO CUST-EMAIL OF CUSTOUT-REC-BODY.                       00217400
217500     MOVE CT-PHONE (WS-SRCH-RESULT-SUB)                           00217500
217600         TO CUST-PHONE OF CUSTOUT-REC-BODY.                       00217600
217700     MOVE CT-ADR-STREET (WS-SRCH-RESULT-SUB)                      00217700
217800         TO CUST-ADR-STREET OF CUSTOUT-REC-BODY.                  00217800
217900     MOVE CT-ADR-NUMBER (WS-SRCH-RESULT-SUB)                      00217900
218000         TO CUST-ADR-NUMBER OF CUSTOUT-REC-BODY.                  00218000
218100     MOVE CT-ADR-COMPLEMENT (WS-SRCH-RESULT-SUB)                  00218100
218200         TO CUST-ADR-COMPLEMENT OF CUSTOUT-REC-BODY.              00218200
218300     MOVE CT-ADR-NEIGHBORHOOD (WS-SRCH-RESULT-SUB)                00218300
218400         TO CUST-ADR-NEIGHBORHOOD OF CUSTOUT-REC-BODY.            00218400
218500     MOVE CT-ADR-CITY (WS-SRCH-RESULT-SUB)                        00218500
218600         TO CUST-ADR-CITY OF CUSTOUT-REC-BODY.                    00218600
218700     MOVE CT-ADR-STATE (WS-SRCH-RESULT-SUB)                       00218700
218800         TO CUST-ADR-STATE OF CUSTOUT-REC-BODY.                   00218800
218900     MOVE CT-ADR-ZIP-CODE (WS-SRCH-RESULT-SUB)                    00218900
219000         TO CUST-ADR-ZIP-CODE OF CUSTOUT-REC-BODY.                00219000
219100     MOVE CT-ADR-COUNTRY (WS-SRCH-RESULT-SUB)                     00219100
219200         TO CUST-ADR-COUNTRY OF CUSTOUT-REC-BODY.                 00219200
219300     MOVE CT-ACTIVE-SW (WS-SRCH-RESULT-SUB)                       00219300
219400         TO CUST-ACTIVE-SW OF CUSTOUT-REC-BODY.                   00219400
219500     MOVE CT-CREATED-TS (WS-SRCH-RESULT-SUB)                      00219500
219600         TO CUST-CREATED-TS OF CUSTOUT-REC-BODY.                  00219600
219700     MOVE CT-UPDATED-TS (WS-SRCH-RESULT-SUB)                      00219700
219800         TO CUST-UPDATED-TS OF CUSTOUT-REC-BODY.                  00219800
219900     WRITE CUSTOUT-REC.                                           00219900
220000     ADD 1 TO WS-SRCH-RESULT-SUB.                                 00220000
220100 906-EXIT.                                                        00220100
220200     EXIT.                                                        00220200
220300
220400 903-WRITE-ORDER-MASTERS.                                         00220400
220500     MOVE 1 TO WS-SRCH-RESULT-SUB.                                00220500
220600     PERFORM 907-WRITE-ORDER-ROW THRU 907-EXIT                    00220600
220700         UNTIL WS-SRCH-RESULT-SUB > ORDR-TAB-COUNT.               00220700
220800 903-EXIT.                                                        00220800
220900     EXIT.                                                        00220900
221000
221100 907-WRITE-ORDER-ROW.                                             00221100
221200     MOVE OT-ORD-ID (WS-SRCH-RESULT-SUB)                          00221200
221300         TO ORD-ID OF ORDROUT-REC-BODY.                           00221300
221400     MOVE OT-CUST-ID (WS-SRCH-RESULT-SUB)                         00221400
221500         TO ORD-CUST-ID OF ORDROUT-REC-BODY.                      00221500
221600     MOVE OT-STATUS (WS-SRCH-RESULT-SUB)                          00221600
221700         TO ORD-STATUS OF ORDROUT-REC-BODY.                       00221700
221800     MOVE OT-TOTAL-AMT (WS-SRCH-RESULT-SUB)                       00221800
221900         TO ORD-TOTAL-AMT OF ORDROUT-REC-BODY.                    00221900
222000     MOVE OT-CURRENCY (WS-SRCH-RESULT-SUB)                        00222000
222100         TO ORD-CURRENCY OF ORDROUT-REC-BODY.                     00222100
222200     MOVE OT-DELIV-STREET (WS-SRCH-RESULT-SUB)                    00222200
222300         TO ORD-DELIV-STREET OF ORDROUT-REC-BODY.                 00222300
222400     MOVE OT-DELIV-NUMBER (WS-SRCH-RESULT-SUB)                    00222400
222500         TO ORD-DELIV-NUMBER OF ORDROUT-REC-BODY.                 00222500
222600     MOVE OT-DELIV-COMPLEMENT (WS-SRCH-RESULT-SUB)                00222600
222700         TO ORD-DELIV-COMPLEMENT OF ORDROUT-REC-BODY.             00222700
222800     MOVE OT-DELIV-NEIGHBORHOOD (WS-SRCH-RESULT-SUB)              00222800
222900         TO ORD-DELIV-NEIGHBORHOOD OF ORDROUT-REC-BODY.           00222900
223000     MOVE OT-DELIV-CITY (WS-SRCH-RESULT-SUB)                      00223000
223100         TO ORD-DELIV-CITY OF ORDROUT-REC-BODY.                   00223100
223200     MOVE OT-DELIV-STATE (WS-SRCH-RESULT-SUB)                     00223200
223300         TO ORD-DELIV-STATE OF ORDROUT-REC-BODY.                  00223300
223400     MOVE OT-DELIV-ZIP-CODE (WS-SRCH-RESULT-SUB)                  00223400
223500         TO ORD-DELIV-ZIP-CODE OF ORDROUT-REC-BODY.               00223500
223600     MOVE OT-DELIV-COUNTRY (WS-SRCH-RESULT-SUB)                   00223600
223700         TO ORD-DELIV-COUNTRY OF ORDROUT-REC-BODY.                00223700
223800     MOVE OT-ITEM-COUNT (WS-SRCH-RESULT-SUB)                      00223800
223900         TO ORD-ITEM-COUNT OF ORDROUT-REC-BODY.                   00223900
224000     MOVE OT-CREATED-TS (WS-SRCH-RESULT-SUB)                      00224000
224100         TO ORD-CREATED-TS OF ORDROUT-REC-BODY.                   00224100
224200     MOVE OT-UPDATED-TS (WS-SRCH-RESULT-SUB)                      00224200
224300         TO ORD-UPDATED-TS OF ORDROUT-REC-BODY.                   00224300
224400     WRITE ORDROUT-REC.                                           00224400
224500     ADD 1 TO WS-SRCH-RESULT-SUB.                                 00224500
224600 907-EXIT.                                                        00224600
224700     EXIT.                                                        00224700
224800
224900 904-WRITE-ITEM-MASTERS.                                          00224900
225000     MOVE 1 TO WS-SRCH-RESULT-SUB.                                00225000
225100     PERFORM 908-WRITE-ITEM-ROW THRU 908-EXIT                     00225100
225200         UNTIL WS-SRCH-RESULT-SUB > ITEM-TAB-COUNT.               00225200
225300 904-EXIT.                                                        00225300
225400     EXIT.                                                        00225400
225500
225600 908-WRITE-ITEM-ROW.                                              00225600
225700     MOVE IT-ORDER-ID (WS-SRCH-RESULT-SUB)                        00225700
225800         TO ITM-ORDER-ID OF ITEMOUT-REC-BODY.                     00225800
225900     MOVE IT-ID (WS-SRCH-RESULT-SUB)                              00225900
226000         TO ITM-ID OF ITEMOUT-REC-BODY.                           00226000
226100     MOVE IT-PROD-ID (WS-SRCH-RESULT-SUB)                         00226100
226200         TO ITM-PROD-ID OF ITEMOUT-REC-BODY.                      00226200
226300     MOVE IT-PROD-NAME (WS-SRCH-RESULT-SUB)                       00226300
226400         TO ITM-PROD-NAME OF ITEMOUT-REC-BODY.                    00226400
226500     MOVE IT-UNIT-PRICE (WS-SRCH-RESULT-SUB)                      00226500
226600         TO ITM-UNIT-PRICE OF ITEMOUT-REC-BODY.                   00226600
226700     MOVE IT-QUANTITY (WS-SRCH-RESULT-SUB)                        00226700
226800         TO ITM-QUANTITY OF ITEMOUT-REC-BODY.                     00226800
226900     MOVE IT-TOTAL-PRICE (WS-SRCH-RESULT-SUB)                     00226900
227000         TO ITM-TOTAL-PRICE OF ITEMOUT-REC-BODY.                  00227000
227100     WRITE ITEMOUT-REC.                                           00227100
227200     ADD 1 TO WS-SRCH-RESULT-SUB.                                 00227200
227300 908-EXIT.                                                        00227300
227400     EXIT.                                                        00227400
