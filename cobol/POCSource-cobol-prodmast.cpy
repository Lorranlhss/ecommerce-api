000100****************************************************************  00000100
000200* MEMBER:   PRODMAST                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = PRODUCT CATALOG MASTER RECORD                00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE ROW PER CATALOG ITEM.  CARRIES UNIT PRICE AND   00000600
000700*             QUANTITY ON HAND FOR THE ORDER PROCESSING BATCH.    00000700
000800*             FIXED 203-BYTE RECORD, LINE SEQUENTIAL, ASCENDING   00000800
000900*             PROD-ID.                                            00000900
001000*                                                                 00001000
001100*   CHANGE LOG                                                    00001100
001200*   ----------                                                    00001200
001300*   03/02/94  RPK  ORIG-0002  FIRST CUT -- ID/NAME/PRICE/STOCK.   00001300
001400*   07/14/94  RPK  ORIG-0009  ADDED PROD-CATEGORY FOR THE         00001400
001500*                             AVAILABILITY LISTING.               00001500
001600*   02/27/96  LDM  ORIG-0033  ADDED PROD-ACTIVE SWITCH, CATALOG   00001600
001700*                             NOW KEEPS RETIRED ITEMS ON FILE     00001700
001800*                             INSTEAD OF DELETING THE ROW.        00001800
001900*   08/11/97  RPK  ORIG-0041  ADDED PROD-CURRENCY, NORTHEAST      00001900
002000*                             DISTRICT WANTS MULTI-CURRENCY       00002000
002100*                             PRICING SOMEDAY -- DEFAULT BRL.     00002100
002200*   11/30/98  JPT  Y2K-0058  PROD-CREATED-TS/PROD-UPDATED-TS      00002200
002300*                             WIDENED 6 TO 14 (CCYYMMDDHHMMSS),   00002300
002400*                             OLD 2-DIGIT YEAR STAMPS CONVERTED   00002400
002500*                             BY ONE-TIME JOB ORDY2K03.           00002500
002600*   05/06/00  LDM  ORIG-0052  ADDED PROD-UPD-DATE/PROD-UPD-TIME   00002600
002700*                             REDEFINES OF THE UPDATE STAMP FOR   00002700
002800*                             THE NIGHTLY AUDIT EXTRACT.          00002800
002900****************************************************************  00002900
003000 01  PROD-MASTER-REC.                                             00003000
003100     05  PROD-ID                   PIC 9(08).                     00003100
003200     05  PROD-NAME                 PIC X(40).                     00003200
003300     05  PROD-DESC                 PIC X(80).                     00003300
003400     05  PROD-PRICE                PIC S9(7)V99.                  00003400
003500     05  PROD-CURRENCY             PIC X(03).                     00003500
003600     05  PROD-STOCK-QTY            PIC 9(07).                     00003600
003700     05  PROD-CATEGORY             PIC X(20).                     00003700
003800     05  PROD-ACTIVE-SW            PIC X(01).                     00003800
003900         88  PROD-IS-ACTIVE             VALUE 'Y'.                00003900
004000         88  PROD-IS-INACTIVE           VALUE 'N'.                00004000
004100     05  PROD-CREATED-TS           PIC 9(14).                     00004100
004200     05  PROD-UPDATED-TS           PIC 9(14).                     00004200
004300     05  PROD-UPDATED-TS-R REDEFINES                              00004300
004400         PROD-UPDATED-TS.                                         00004400
004500         10  PROD-UPD-DATE         PIC 9(08).                     00004500
004600         10  PROD-UPD-TIME         PIC 9(06).                     00004600
004700     05  FILLER                    PIC X(07).                     00004700
