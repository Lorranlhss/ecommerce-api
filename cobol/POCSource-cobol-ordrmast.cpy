000100****************************************************************  00000100
000200* MEMBER:   ORDRMAST                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = ORDER BOOK MASTER RECORD                     00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE ROW PER ORDER.  HOLDS THE RUNNING TOTAL AND     00000600
000700*             THE SIX-STATE LIFECYCLE SWITCH.  LINE ITEMS LIVE    00000700
000800*             ON THE SEPARATE ORDRITEM FILE, KEYED BY ORD-ID.     00000800
000900*             LINE SEQUENTIAL, ASCENDING ORD-ID.                  00000900
001000*                                                                 00001000
001100*   CHANGE LOG                                                    00001100
001200*   ----------                                                    00001200
001300*   01/08/96  RPK  ORIG-0031  FIRST CUT, BUILT ALONGSIDE THE      00001300
001400*                             CUSTOMER DELIVERY ADDRESS WORK      00001400
001500*                             (SEE CUSTMAST CHANGE LOG).          00001500
001600*   04/30/96  RPK  ORIG-0035  ADDED ORD-STATUS 88-LEVELS FOR      00001600
001700*                             THE STATE MACHINE -- PRIOR TO       00001700
001800*                             THIS, STATUS WAS FREE TEXT AND      00001800
001900*                             TWO CLERKS SPELLED "CANCELLED"      00001900
002000*                             TWO DIFFERENT WAYS.                 00002000
002100*   11/12/97  LDM  ORIG-0044  ORD-TOTAL-AMT WIDENED S9(7)V99      00002100
002200*                             TO S9(9)V99, BULK ORDERS FROM       00002200
002300*                             THE NEW WHOLESALE CHANNEL WERE      00002300
002400*                             OVERFLOWING THE OLD PICTURE.        00002400
002500*   11/30/98  JPT  Y2K-0058  ORD-CREATED-TS/ORD-UPDATED-TS        00002500
002600*                             WIDENED 6 TO 14, SEE PRODMAST       00002600
002700*                             CHANGE LOG FOR THE SAME DATE.       00002700
002800*   06/19/00  LDM  ORIG-0053  ADDED ORD-ITEM-COUNT SO THE         00002800
002900*                             CONFIRM-ORDER EDIT NO LONGER        00002900
003000*                             HAS TO RE-READ ORDRITEM.            00003000
003100****************************************************************  00003100
003200 01  ORD-MASTER-REC.                                              00003200
003300     05  ORD-ID                    PIC 9(08).                     00003300
003400     05  ORD-CUST-ID               PIC 9(08).                     00003400
003500     05  ORD-STATUS                PIC X(01).                     00003500
003600         88  ORD-STAT-PENDING           VALUE 'P'.                00003600
003700         88  ORD-STAT-CONFIRMED         VALUE 'C'.                00003700
003800         88  ORD-STAT-PREPARING         VALUE 'R'.                00003800
003900         88  ORD-STAT-SHIPPED           VALUE 'S'.                00003900
004000         88  ORD-STAT-DELIVERED         VALUE 'D'.                00004000
004100         88  ORD-STAT-CANCELLED         VALUE 'X'.                00004100
004200         88  ORD-STAT-CANCELLABLE       VALUE 'P' 'C' 'R'.        00004200
004300         88  ORD-STAT-FINAL             VALUE 'D' 'X'.            00004300
004400         88  ORD-STAT-MODIFIABLE        VALUE 'P'.                00004400
004500     05  ORD-TOTAL-AMT             PIC S9(9)V99.                  00004500
004600     05  ORD-CURRENCY              PIC X(03).                     00004600
004700     COPY ADDRGRP REPLACING ==:TAG:== BY ==ORD-DELIV==.           00004700
004800     05  ORD-ITEM-COUNT            PIC 9(03).                     00004800
004900     05  ORD-CREATED-TS            PIC 9(14).                     00004900
005000     05  ORD-UPDATED-TS            PIC 9(14).                     00005000
005100     05  ORD-UPDATED-TS-R REDEFINES                               00005100
005200         ORD-UPDATED-TS.                                          00005200
005300         10  ORD-UPD-DATE          PIC 9(08).                     00005300
005400         10  ORD-UPD-TIME          PIC 9(06).                     00005400
005500     05  FILLER                    PIC X(05).                     00005500
