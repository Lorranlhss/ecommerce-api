000100****************************************************************  00000100
000200* MEMBER:   ORDRITEM                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = ORDER LINE ITEM RECORD                       00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE ROW PER LINE ON AN ORDER.  PROD-NAME AND        00000600
000700*             UNIT-PRICE ARE A SNAPSHOT TAKEN WHEN THE LINE WAS   00000700
000800*             ADDED -- A LATER PRICE OR NAME CHANGE ON PRODMAST   00000800
000900*             DOES NOT DISTURB AN OPEN OR CLOSED ORDER.  LINE     00000900
001000*             SEQUENTIAL, ASCENDING ITM-ORDER-ID WITHIN WHICH     00001000
001100*             ASCENDING ITM-ID.                                   00001100
001200*                                                                 00001200
001300*   CHANGE LOG                                                    00001300
001400*   ----------                                                    00001400
001500*   01/08/96  RPK  ORIG-0032  FIRST CUT, COMPANION TO ORDRMAST.   00001500
001600*   04/30/96  RPK  ORIG-0036  FROZE ITM-PROD-NAME/ITM-UNIT-PRICE  00001600
001700*                             ON THE LINE INSTEAD OF POINTING     00001700
001800*                             BACK TO PRODMAST -- SUPPORT KEPT    00001800
001900*                             GETTING CALLS ABOUT INVOICES THAT   00001900
002000*                             "CHANGED" AFTER A PRICE UPDATE.     00002000
002100*   11/12/97  LDM  ORIG-0044  ITM-TOTAL-PRICE WIDENED TO MATCH    00002100
002200*                             THE ORDRMAST TOTAL WIDENING.        00002200
002300****************************************************************  00002300
002400 01  ORDITM-REC.                                                  00002400
002500     05  ITM-ORDER-ID              PIC 9(08).                     00002500
002600     05  ITM-ID                    PIC 9(08).                     00002600
002700     05  ITM-PROD-ID               PIC 9(08).                     00002700
002800     05  ITM-PROD-NAME             PIC X(40).                     00002800
002900     05  ITM-UNIT-PRICE            PIC S9(7)V99.                  00002900
003000     05  ITM-QUANTITY              PIC 9(05).                     00003000
003100     05  ITM-TOTAL-PRICE           PIC S9(9)V99.                  00003100
003200     05  FILLER                    PIC X(01).                     00003200
