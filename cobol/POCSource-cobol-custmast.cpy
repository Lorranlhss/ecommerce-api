000100****************************************************************  00000100
000200* MEMBER:   CUSTMAST                                              00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = CUSTOMER REGISTER MASTER RECORD              00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE ROW PER REGISTERED CUSTOMER.  CARRIES THE       00000600
000700*             DELIVERY ADDRESS USED TO OPEN AN ORDER.  LINE       00000700
000800*             SEQUENTIAL, ASCENDING CUST-ID.                      00000800
000900*                                                                 00000900
001000*   CHANGE LOG                                                    00001000
001100*   ----------                                                    00001100
001200*   03/02/94  RPK  ORIG-0003  FIRST CUT -- NAME/EMAIL ONLY, NO    00001200
001300*                             ADDRESS (ORDERS WERE PICKED UP IN   00001300
001400*                             PERSON AT THE COUNTER BACK THEN).   00001400
001500*   01/08/96  RPK  ORIG-0031  ADDED CUST-ADR GROUP VIA COPY       00001500
001600*                             ADDRGRP REPLACING -- DELIVERY       00001600
001700*                             SERVICE STARTED THIS QUARTER.       00001700
001800*   09/19/95  LDM  ORIG-0022  CUST-PHONE MADE OPTIONAL, MANY      00001800
001900*                             CUSTOMERS ONLY GAVE AN EMAIL.       00001900
002000*   11/30/98  JPT  Y2K-0058  CUST-CREATED-TS/CUST-UPDATED-TS      00002000
002100*                             WIDENED 6 TO 14, SEE PRODMAST       00002100
002200*                             CHANGE LOG FOR THE SAME DATE.       00002200
002300*   02/14/99  RPK  ORIG-0061  CUST-EMAIL WIDENED 30 TO 50 --      00002300
002400*                             REJECTING TOO MANY VALID ADDRESSES  00002400
002500*                             AT THE LONG CORPORATE DOMAINS.      00002500
002600****************************************************************  00002600
002700 01  CUST-MASTER-REC.                                             00002700
002800     05  CUST-ID                   PIC 9(08).                     00002800
002900     05  CUST-FIRST-NAME           PIC X(20).                     00002900
003000     05  CUST-LAST-NAME            PIC X(20).                     00003000
003100     05  CUST-EMAIL                PIC X(50).                     00003100
003200     05  CUST-PHONE                PIC X(15).                     00003200
003300     COPY ADDRGRP REPLACING ==:TAG:== BY ==CUST-ADR==.            00003300
003400     05  CUST-ACTIVE-SW            PIC X(01).                     00003400
003500         88  CUST-IS-ACTIVE             VALUE 'Y'.                00003500
003600         88  CUST-IS-INACTIVE           VALUE 'N'.                00003600
003700     05  CUST-CREATED-TS           PIC 9(14).                     00003700
003800     05  CUST-UPDATED-TS           PIC 9(14).                     00003800
003900     05  FILLER                    PIC X(06).                     00003900
