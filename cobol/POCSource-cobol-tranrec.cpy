000100****************************************************************  00000100
000200* MEMBER:   TRANREC                                               00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = ORDER PROCESSING TRANSACTION RECORD          00000400
000500*                                                                 00000500
000600* FUNCTION =  ONE TRANSACTION FILE, EIGHT TRANSACTION CODES.      00000600
000700*             TRN-KEY-1/TRN-KEY-2/TRN-QTY/TRN-PRICE/TRN-TEXT      00000700
000800*             ARE OVERLOADED -- WHAT EACH HOLDS DEPENDS ON        00000800
000900*             TRN-CODE.  SEE ORDPROC1 PARAGRAPH 100 FOR THE       00000900
001000*             EVALUATE THAT SORTS THIS OUT.  LINE SEQUENTIAL,     00001000
001100*             ARRIVAL ORDER (NOT SORTED).                         00001100
001200*                                                                 00001200
001300*   CHANGE LOG                                                    00001300
001400*   ----------                                                    00001400
001500*   02/11/94  RPK  ORIG-0001  FIRST CUT, RC/CP/CO CODES ONLY.     00001500
001600*   01/08/96  RPK  ORIG-0031  ADDED AI/RI/KO/CX FOR THE ORDER     00001600
001700*                             LIFECYCLE WORK.                     00001700
001800*   02/27/96  LDM  ORIG-0033  ADDED UP (PRODUCT UPDATE) CODE.     00001800
001900*   11/30/98  JPT  Y2K-0058  NO DATE FIELDS ON THIS RECORD --     00001900
002000*                             REVIEWED FOR Y2K, NO CHANGE NEEDED. 00002000
002100****************************************************************  00002100
002200 01  TRAN-REC.                                                    00002200
002300     05  TRN-CODE                  PIC X(02).                     00002300
002400         88  TRN-REGISTER-CUST          VALUE 'RC'.               00002400
002500         88  TRN-CREATE-PROD            VALUE 'CP'.               00002500
002600         88  TRN-UPDATE-PROD             VALUE 'UP'.              00002600
002700         88  TRN-CREATE-ORDER            VALUE 'CO'.              00002700
002800         88  TRN-ADD-ITEM                VALUE 'AI'.              00002800
002900         88  TRN-REMOVE-ITEM             VALUE 'RI'.              00002900
003000         88  TRN-CONFIRM-ORDER           VALUE 'KO'.              00003000
003100         88  TRN-CANCEL-ORDER            VALUE 'CX'.              00003100
003200     05  TRN-KEY-1                 PIC 9(08).                     00003200
003300     05  TRN-KEY-2                 PIC 9(08).                     00003300
003400     05  TRN-QTY                   PIC 9(05).                     00003400
003500     05  TRN-PRICE                 PIC S9(7)V99.                  00003500
003600     05  TRN-TEXT                  PIC X(120).                    00003600
003700     05  FILLER                    PIC X(02).                     00003700
