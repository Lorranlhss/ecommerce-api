000100****************************************************************  00000100
000200* MEMBER:   ADDRGRP                                               00000200
000300*                                                                 00000300
000400* DESCRIPTIVE NAME = DELIVERY / REGISTRATION ADDRESS GROUP        00000400
000500*                                                                 00000500
000600* FUNCTION =  COMMON 8-FIELD POSTAL ADDRESS BLOCK.  COPY THIS     00000600
000700*             MEMBER WITH REPLACING ==:TAG:== BY ==prefix== SO    00000700
000800*             THE SAME LAYOUT CAN BE CARRIED UNDER A CUSTOMER     00000800
000900*             RECORD AND AN ORDER RECORD WITHOUT A DUPLICATE      00000900
001000*             DATA-NAME CLASH.  SEE CUSTMAST AND ORDRMAST.        00001000
001100*                                                                 00001100
001200*   CHANGE LOG                                                    00001200
001300*   ----------                                                    00001300
001400*   02/11/94  RPK  ORIG-0001  FIRST CUT, CUSTOMER ADDRESS ONLY.   00001400
001500*   06/02/95  RPK  ORIG-0014  ADDED ADR-COMPLEMENT (APT/SUITE)    00001500
001600*                             AFTER COMPLAINTS FROM DATA ENTRY.   00001600
001700*   09/19/95  LDM  ORIG-0022  WIDENED ADR-CITY 20 TO 25, SHORT    00001700
001800*                             NEIGHBORHOOD NAMES WERE TRUNCATING. 00001800
001900*   01/08/96  RPK  ORIG-0031  REUSED FOR ORDER DELIVERY ADDRESS   00001900
002000*                             (SEE ORDRMAST) -- PREFIX IS NOW     00002000
002100*                             REPLACED AT COPY TIME, NOT HARD     00002100
002200*                             CODED.                              00002200
002300*   11/03/98  JPT  Y2K-0057  NO DATE FIELDS ON THIS MEMBER --     00002300
002400*                             REVIEWED FOR Y2K, NO CHANGE NEEDED. 00002400
002500*   04/22/01  LDM  ORIG-0048  ADR-COUNTRY DEFAULT IS "BRASIL" --  00002500
002600*                             SET BY THE CALLER, NOT HERE.        00002600
002700****************************************************************  00002700
002800 05  :TAG:-ADDRESS.                                               00002800
002900     10  :TAG:-STREET              PIC X(40).                     00002900
003000     10  :TAG:-NUMBER              PIC X(10).                     00003000
003100     10  :TAG:-COMPLEMENT          PIC X(20).                     00003100
003200     10  :TAG:-NEIGHBORHOOD        PIC X(25).                     00003200
003300     10  :TAG:-CITY                PIC X(25).                     00003300
003400     10  :TAG:-STATE               PIC X(02).                     00003400
003500     10  :TAG:-ZIP-CODE            PIC X(09).                     00003500
003600     10  :TAG:-COUNTRY             PIC X(15).                     00003600
003700     10  FILLER                    PIC X(04).                     00003700
